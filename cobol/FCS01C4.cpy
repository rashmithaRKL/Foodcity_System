000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C4                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Customer Master / Loyalty Transaction       *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C4                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Fixed 50-byte layout of CUSTOMER-MASTER (relative, keyed  *
002000*      by CUS-CUSTOMER-ID) plus the loyalty transaction log      *
002100*      layout written each time a customer's point balance is    *
002200*      accrued during the loyalty roll-up step.                  *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $MOD(FCS01C4),COMP(BATCH),PROD(RETAIL  ):                 *
002700*                                                                *
002800*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002900*   $D0= CR4005 310 881024 RJH     : BASE - CUSTOMER LAYOUT       CR4005
003000*   $D1= CR4933 310 941117 LNK     : ADD PLATINUM TIER            CR4933
003050*   $D2= CR5506 310 001010 LNK     : ADD AVG-ORDER-VALUE FIELD     CR5506
003070*   $D3= CR5513 310 001013 LNK     : ADD POINTS-TO-NEXT-TIER TO   CR5513
003080*        LOYALTY-TXN, SEE FCS01CUS 2250-POINTS-TO-NEXT-TIER       CR5513
003090*   $D4= CR5516 310 001014 LNK     : CORRECT FILLER 15->14, D2    CR5516
003095*        LEFT RECORD 1 BYTE OVER THE 50-BYTE FD (SEE FCS01CUS)    CR5516
003097*   $D5= CR5519 310 001015 LNK     : LOYALTY-TXN-RECORD FILLER    CR5519
003098*        02->04, D3 LEFT IT 2 BYTES SHORT OF THE 40-BYTE          CR5519
003099*        LOYALTXN-IO-AREA IN FCS01CUS                             CR5519
003100*                                                                *
003200******************************************************************
003300 01  CUSTOMER-RECORD.
003400     03  CUS-CUSTOMER-ID         PIC X(10).
003500     03  CUS-LOYALTY-POINTS      PIC S9(07) COMP-3.
003600     03  CUS-CUSTOMER-TIER       PIC X(08).
003700         88  CUS-TIER-BRONZE              VALUE 'BRONZE  '.
003800         88  CUS-TIER-SILVER              VALUE 'SILVER  '.
003900         88  CUS-TIER-GOLD                VALUE 'GOLD    '.
004000         88  CUS-TIER-PLATINUM            VALUE 'PLATINUM'.
004100     03  CUS-TOTAL-PURCHASES     PIC S9(09)V99 COMP-3.
004200     03  CUS-TOTAL-ORDERS        PIC S9(05) COMP-3.
004250     03  CUS-AVG-ORDER-VALUE     PIC S9(07)V99 COMP-3.
004300     03  FILLER                  PIC X(14).
004400*----------------------------------------------------------------*
004500*    LOYALTY TRANSACTION LOG RECORD - ONE PER POINT-EARNING       *
004600*    EVENT, WRITTEN TO LOYALTY-TXN-OUT                            *
004700*----------------------------------------------------------------*
004800 01  LOYALTY-TXN-RECORD.
004900     03  LTX-CUSTOMER-ID         PIC X(10).
005000     03  LTX-TXN-DATE            PIC X(08).
005100     03  LTX-POINTS-EARNED       PIC S9(05) COMP-3.
005200     03  LTX-NEW-BALANCE         PIC S9(07) COMP-3.
005300     03  LTX-TIER-AFTER          PIC X(08).
005350     03  LTX-POINTS-TO-NEXT-TIER PIC S9(05) COMP-3.
005400     03  FILLER                  PIC X(04).
