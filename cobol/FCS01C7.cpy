000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C7                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Shop-Common Work Area                       *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C7                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*                                                                *
001500*  RETAIL BATCH SUBSYSTEM                                        *
001600*  (Nightly Order / Payment / Inventory / Loyalty / Attendance   *
001700*   / Pricing / Analytics roll-up)                                *
001800*  @BANNER_END                                                   *
001900*                                                                *
002000* STATUS = 3.1.0                                                 *
002100*                                                                *
002200* FUNCTION =                                                     *
002300*      Common run-header, error-message, and date work fields    *
002400*      shared by every program in the nightly batch suite. Every *
002500*      FCS01xxx program COPYs this member first so the run       *
002600*      banner and the CSMT-style error line print the same way   *
002700*      across all seven job steps.                               *
002800*----------------------------------------------------------------*
002900*                                                                *
003000* CHANGE ACTIVITY :                                              *
003100*      $MOD(FCS01C7),COMP(BATCH),PROD(RETAIL  ):                 *
003200*                                                                *
003300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003400*   $D0= CR4001 310 881003 RJH     : BASE - COMMON WORK AREA      CR4001
003500*   $D1= CR4188 310 900622 RJH     : ADD RUN-DATE/RUN-TIME HDR    CR4188
003600*   $D2= CR4477 310 950814 LNK     : ADD WS-ROUNDING WORK FIELDS  CR4477
003700*   $D3= CR5290 310 990226 LNK     : Y2K - RUN-CENTURY 4-DIGIT    CR5290
003750*   $D4= CR5512 310 001013 LNK     : ADD FILLER PADS TO SWITCH/   CR5512
003760*        ARITH GROUPS PER SHOP STANDARD                          CR5512
003800*                                                                *
003900******************************************************************
004000*    RUN-TIME HEADER FOR THIS JOB STEP                            *
004100*----------------------------------------------------------------*
004200 01  WS-HEADER.
004300     03  WS-EYECATCHER           PIC X(08) VALUE 'FCS01---'.
004400     03  WS-PROGRAM-ID           PIC X(08) VALUE SPACES.
004500     03  WS-RUN-DATE             PIC 9(08) VALUE ZERO.
004600     03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
004700         05  WS-RUN-CENTURY      PIC 9(02).
004800         05  WS-RUN-YEAR         PIC 9(02).
004900         05  WS-RUN-MONTH        PIC 9(02).
005000         05  WS-RUN-DAY          PIC 9(02).
005100     03  WS-RUN-TIME             PIC 9(08) VALUE ZERO.
005200     03  FILLER                  PIC X(06) VALUE SPACES.
005300*----------------------------------------------------------------*
005400*    ERROR-MESSAGE LINE (WRITTEN TO ERRPRT WHEN A RECORD IS       *
005500*    REJECTED - FOLLOWS THE SHOP'S DFH0XCMN-STYLE CSMT LAYOUT)    *
005600*----------------------------------------------------------------*
005700 01  ERROR-MSG.
005800     03  EM-DATE                 PIC X(08) VALUE SPACES.
005900     03  FILLER                  PIC X(01) VALUE SPACES.
006000     03  EM-TIME                 PIC X(06) VALUE SPACES.
006100     03  FILLER                  PIC X(01) VALUE SPACES.
006200     03  EM-PROGRAM              PIC X(08) VALUE SPACES.
006300     03  FILLER                  PIC X(11) VALUE ' REQUESTID='.
006400     03  EM-REQUEST-ID           PIC X(10) VALUE SPACES.
006500     03  FILLER                  PIC X(01) VALUE SPACES.
006600     03  EM-DETAIL               PIC X(50) VALUE SPACES.
006700     03  FILLER                  PIC X(10) VALUE SPACES.
006800*----------------------------------------------------------------*
006900*    COMMON SWITCHES                                              *
007000*----------------------------------------------------------------*
007100 01  WS-COMMON-SWITCHES.
007200     03  WS-EOF-SW               PIC X(01) VALUE 'N'.
007300         88  WS-EOF                        VALUE 'Y'.
007400     03  WS-VALID-SW             PIC X(01) VALUE 'Y'.
007500         88  WS-RECORD-VALID               VALUE 'Y'.
007600         88  WS-RECORD-INVALID             VALUE 'N'.
007650     03  FILLER                  PIC X(01).
007700*----------------------------------------------------------------*
007800*    COMMON ROUNDING / DIVISION WORK FIELDS (COMP-3, MATCHES THE  *
007900*    2-DECIMAL MONEY PICTURES USED ACROSS THE SUITE)               *
008000*----------------------------------------------------------------*
008100 01  WS-COMMON-ARITH.
008200     03  WS-DIVISOR              PIC S9(09)      COMP-3 VALUE 0.
008300     03  WS-DIVIDEND             PIC S9(09)V99   COMP-3 VALUE 0.
008400     03  WS-QUOTIENT             PIC S9(09)V99   COMP-3 VALUE 0.
008500     03  WS-PCT-RESULT           PIC S9(05)V99   COMP-3 VALUE 0.
008600     03  FILLER                  PIC X(01).
