000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01PRC                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Product Pricing / Stock Alert Batch         *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01PRC                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Applies REPRICE-IN's bulk percentage-change requests      *
002000*      against PRODUCT-MASTER, then rescans the full master to    *
002100*      list low-stock, out-of-stock, and expiring-soon products   *
002200*      on the Price/Stock Alert report.                          *
002300*                                                                *
002400* ENTRY POINT = FCS01PRC                                         *
002500*                                                                *
002600*----------------------------------------------------------------*
002700* CHANGE ACTIVITY :                                              *
002800*      $MOD(FCS01PRC),COMP(BATCH),PROD(RETAIL  ):                *
002900*                                                                *
003000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003100*   $D0= CR4009 100 881107 RJH     : BASE - BULK REPRICE PASS     *
003200*   $D1= CR4803 110 930916 LNK     : ADD EXPIRING-SOON SCAN,      *
003300*        PSEUDO-JULIAN DATE COMPARE (SEE 2550-COMPUTE-PSEUDO-DAY) *
003400*   $D2= CR5119 120 970916 RJH     : ADD LOW-STOCK/OUT-OF-STOCK   *
003500*        ALERT LINES ONTO THE SAME PRICE-ALERT-OUT REPORT          *
003600*   $D3= CR5295 130 990303 LNK     : Y2K - PSEUDO-JULIAN NOW USES *
003700*        4-DIGIT CCYY THROUGHOUT                                  *
003800*   $D4= CR5509 140 001012 LNK     : ONE ALERT LINE PER PRODUCT - *
003900*        OUT-OF-STOCK BEATS LOW-STOCK BEATS EXPIRING-SOON BEATS   *
004000*        QUALITY-ISSUE, FIRST MATCH WINS PER MERCHANDISING        *
004100*                                                                *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. FCS01PRC.
004500 AUTHOR. R J HARMAN.
004600 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
004700 DATE-WRITTEN. 11/07/88.
004800 DATE-COMPILED.
004900 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS WS-PRD-RRN
006200         FILE STATUS IS WS-PRODMSTR-STATUS.
006300     SELECT REPRICE-IN ASSIGN TO REPRCIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-REPRCIN-STATUS.
006600     SELECT PRICE-ALERT-OUT ASSIGN TO PRCALERT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-PRCALERT-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  PRODUCT-MASTER
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 84 CHARACTERS.
007400 01  PRD-IO-AREA                 PIC X(84).
007500 FD  REPRICE-IN
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 15 CHARACTERS.
007800 01  RPR-IO-AREA                 PIC X(15).
007900 FD  PRICE-ALERT-OUT
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS.
008200 01  PRCALERT-IO-AREA            PIC X(132).
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------*
008500 COPY FCS01C7.
008600 COPY FCS01C6.
008700 COPY FCS01C8.
008800*----------------------------------------------------------------*
008900 01  WS-FILE-STATUSES.
009000     03  WS-PRODMSTR-STATUS      PIC X(02) VALUE '00'.
009100     03  WS-REPRCIN-STATUS       PIC X(02) VALUE '00'.
009200     03  WS-PRCALERT-STATUS      PIC X(02) VALUE '00'.
009300     03  FILLER                  PIC X(02).
009400 01  WS-EOF-SWITCHES.
009500     03  WS-REPRCIN-EOF-SW       PIC X(01) VALUE 'N'.
009600         88  WS-REPRCIN-EOF                VALUE 'Y'.
009650     03  WS-ALERT-DUE-SW         PIC X(01) VALUE 'N'.
009700     03  FILLER                  PIC X(01).
009800*----------------------------------------------------------------*
009900* Product key/RRN lookup table, pre-loaded once, linear-searched *
010000*----------------------------------------------------------------*
010100 01  WS-PRD-KEY-TABLE.
010200     03  WS-PRD-TABLE-COUNT      PIC S9(04) COMP VALUE ZERO.
010300     03  WS-PRD-KEY-ENTRY OCCURS 2000 TIMES
010400                             INDEXED BY WS-PRD-IDX.
010500         05  WS-PRD-TBL-ID       PIC X(10).
010600         05  WS-PRD-TBL-RRN      PIC S9(08) COMP.
010700     03  FILLER                  PIC X(01).
010800 77  WS-PRD-RRN                  PIC S9(08) COMP VALUE ZERO.
010900 77  WS-PRD-FOUND-SW             PIC X(01) VALUE 'N'.
011000     88  WS-PRD-FOUND                      VALUE 'Y'.
011100*----------------------------------------------------------------*
011200 01  WS-REPRICE-FIELDS.
011300     03  WS-NEW-PRICE            PIC S9(05)V99 COMP-3 VALUE ZERO.
011400     03  WS-PRICE-DELTA          PIC S9(05)V99 COMP-3 VALUE ZERO.
011500     03  FILLER                  PIC X(01).
011510*----------------------------------------------------------------*
011520* LAST-UPDATED STAMP WORK AREA - BROKEN OUT CCYY/MM/DD THE SAME   *
011530* WAY THE MASTER CARRIES EXPIRY-DATE, IN CASE A FUTURE STEP NEEDS *
011540* TO VALIDATE THE STAMPED DATE RATHER THAN JUST COPY IT THROUGH   *
011550*----------------------------------------------------------------*
011560 01  WS-LAST-UPDATED-WORK.
011570     03  WS-LUP-DATE             PIC 9(08) VALUE ZERO.
011580     03  WS-LUP-DATE-R REDEFINES WS-LUP-DATE.
011590         05  WS-LUP-CCYY         PIC 9(04).
011600         05  WS-LUP-MM           PIC 9(02).
011610         05  WS-LUP-DD           PIC 9(02).
011620     03  FILLER                  PIC X(02).
011630*----------------------------------------------------------------*
011700* Pseudo-Julian day-number work area, used only to test whether  *
011800* PRD-EXPIRY-DATE falls before the run date plus 30 days without *
011900* pulling in true calendar-month arithmetic - CCYY*372+MM*31+DD  *
012000* is close enough for a same-year/near-year-end "within N days"  *
012100* test and is what the shop has used since the Y2K rewrite       *
012200*----------------------------------------------------------------*
012300 01  WS-PSEUDO-DATE-WORK.
012400     03  WS-TODAY-PSEUDO         PIC S9(09) COMP VALUE ZERO.
012500     03  WS-THRESHOLD-PSEUDO     PIC S9(09) COMP VALUE ZERO.
012600     03  WS-EXP-PSEUDO           PIC S9(09) COMP VALUE ZERO.
012700     03  FILLER                  PIC X(01).
012800 77  WS-EXPIRY-WINDOW-DAYS       PIC S9(03) COMP VALUE +30.
012900 PROCEDURE DIVISION.
013000*================================================================*
013100* 1000 - MAINLINE                                                *
013200*================================================================*
013300 1000-MAINLINE.
013400     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
013500     PERFORM 2000-REPRICE-PRODUCT THRU 2000-EXIT
013600         UNTIL WS-REPRCIN-EOF.
013700     PERFORM 2500-SCAN-STOCK-ALERTS THRU 2500-EXIT.
013800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013900     STOP RUN.
014000 1000-EXIT.
014100     EXIT.
014200*================================================================*
014300* 1100 - OPEN FILES, PRE-LOAD THE PRODUCT KEY/RRN TABLE, DERIVE   *
014400*        THE PSEUDO-JULIAN "TODAY" AND EXPIRING-SOON THRESHOLD    *
014500*================================================================*
014600 1100-INITIALIZE.
014700     INITIALIZE WS-HEADER.
014750     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014800     MOVE 'FCS01PRC' TO WS-PROGRAM-ID.
014900     OPEN I-O PRODUCT-MASTER.
015000     OPEN INPUT REPRICE-IN.
015100     OPEN OUTPUT PRICE-ALERT-OUT.
015200     MOVE ZERO TO WS-PRD-TABLE-COUNT.
015300     MOVE ZERO TO WS-PRD-RRN.
015400 1120-LOAD-LOOP.
015500     ADD 1 TO WS-PRD-RRN.
015600     READ PRODUCT-MASTER INTO PRODUCT-RECORD
015700         INVALID KEY
015800             GO TO 1100-LOAD-DONE
015900     END-READ.
016000     ADD 1 TO WS-PRD-TABLE-COUNT.
016100     SET WS-PRD-IDX TO WS-PRD-TABLE-COUNT.
016200     MOVE PRD-PRODUCT-ID TO WS-PRD-TBL-ID (WS-PRD-IDX).
016300     MOVE WS-PRD-RRN TO WS-PRD-TBL-RRN (WS-PRD-IDX).
016400     GO TO 1120-LOAD-LOOP.
016500 1100-LOAD-DONE.
016600     COMPUTE WS-TODAY-PSEUDO =
016700         WS-RUN-CENTURY * 100 * 372
016800         + WS-RUN-YEAR * 372
016900         + WS-RUN-MONTH * 31
017000         + WS-RUN-DAY.
017100     COMPUTE WS-THRESHOLD-PSEUDO =
017200         WS-TODAY-PSEUDO + WS-EXPIRY-WINDOW-DAYS.
017300     PERFORM 1150-READ-REPRICE THRU 1150-EXIT.
017400 1100-EXIT.
017500     EXIT.
017600*================================================================*
017700* 1150 - READ NEXT REPRICE REQUEST RECORD                        *
017800*================================================================*
017900 1150-READ-REPRICE.
018000     READ REPRICE-IN INTO REPRICE-RECORD
018100         AT END
018200             MOVE 'Y' TO WS-REPRCIN-EOF-SW
018300     END-READ.
018400 1150-EXIT.
018500     EXIT.
018600*================================================================*
018700* 1300 - LINEAR SEARCH OF THE PRODUCT KEY/RRN TABLE               *
018800*================================================================*
018900 1300-FIND-PRODUCT-RRN.
019000     MOVE 'N' TO WS-PRD-FOUND-SW.
019100     SET WS-PRD-IDX TO 1.
019200     SEARCH WS-PRD-KEY-ENTRY
019300         AT END
019400             MOVE 'N' TO WS-PRD-FOUND-SW
019500         WHEN WS-PRD-TBL-ID (WS-PRD-IDX) = RPR-PRODUCT-ID
019600             MOVE 'Y' TO WS-PRD-FOUND-SW
019700     END-SEARCH.
019800 1300-EXIT.
019900     EXIT.
020000*================================================================*
020100* 2000 - REPRICE-PRODUCT - APPLY ONE BULK REPRICE REQUEST         *
020200*================================================================*
020300 2000-REPRICE-PRODUCT.
020400     PERFORM 1300-FIND-PRODUCT-RRN THRU 1300-EXIT.
020500     IF WS-PRD-FOUND
020600         MOVE WS-PRD-TBL-RRN (WS-PRD-IDX) TO WS-PRD-RRN
020700         READ PRODUCT-MASTER INTO PRODUCT-RECORD
020800             INVALID KEY
020900                 MOVE 'N' TO WS-PRD-FOUND-SW
021000         END-READ
021100         IF WS-PRD-FOUND
021200             COMPUTE WS-PRICE-DELTA ROUNDED =
021300                 PRD-PRICE * RPR-PERCENTAGE-CHANGE / 100
021400             COMPUTE WS-NEW-PRICE ROUNDED =
021500                 PRD-PRICE + WS-PRICE-DELTA
021600             MOVE WS-NEW-PRICE TO PRD-PRICE
021650             MOVE WS-RUN-DATE TO WS-LUP-DATE
021700             MOVE WS-LUP-DATE TO PRD-LAST-UPDATED
021800             REWRITE PRD-IO-AREA FROM PRODUCT-RECORD
021900         END-IF
022000     END-IF.
022100     PERFORM 1150-READ-REPRICE THRU 1150-EXIT.
022200 2000-EXIT.
022300     EXIT.
022400*================================================================*
022500* 2500 - SCAN-STOCK-ALERTS - REWIND THE MASTER AND CLASSIFY       *
022600*        EVERY PRODUCT (FIRST MATCH WINS: OUT-OF-STOCK, THEN      *
022700*        LOW-STOCK, THEN EXPIRING-SOON, THEN QUALITY-ISSUE)       *
022750*================================================================*
022800 2500-SCAN-STOCK-ALERTS.
022900     CLOSE PRODUCT-MASTER.
023000     OPEN INPUT PRODUCT-MASTER.
023100     MOVE ZERO TO WS-PRD-RRN.
023200 2510-SCAN-LOOP.
023300     ADD 1 TO WS-PRD-RRN.
023400     READ PRODUCT-MASTER INTO PRODUCT-RECORD
023500         INVALID KEY
023600             GO TO 2500-EXIT
023700     END-READ.
023800     PERFORM 2550-CLASSIFY-AND-WRITE THRU 2550-EXIT.
023900     GO TO 2510-SCAN-LOOP.
024000 2500-EXIT.
024100     EXIT.
024200*================================================================*
024300* 2550 - CLASSIFY-AND-WRITE - CLASSIFY ONE PRODUCT AND WRITE ITS  *
024400*        ALERT LINE                                               *
024500*================================================================*
024600 2550-CLASSIFY-AND-WRITE.
024700     MOVE PRD-PRODUCT-ID TO PA-PRODUCT-ID.
024800     MOVE PRD-PRODUCT-NAME TO PA-PRODUCT-NAME.
024900     MOVE PRD-STOCK-QTY TO PA-STOCK-QTY.
024950     MOVE 'N' TO WS-ALERT-DUE-SW.
025000     IF PRD-STOCK-QTY = ZERO
025100         SET PA-OUT-OF-STOCK TO TRUE
025150         MOVE 'Y' TO WS-ALERT-DUE-SW
025200     ELSE
025300     IF PRD-STOCK-QTY NOT > 10
025400         SET PA-LOW-STOCK TO TRUE
025450         MOVE 'Y' TO WS-ALERT-DUE-SW
025500     ELSE
025600         MOVE ZERO TO WS-EXP-PSEUDO
025700         IF PRD-EXPIRY-DATE NOT = SPACES AND PRD-EXPIRY-DATE NOT = ZERO
025800             COMPUTE WS-EXP-PSEUDO =
025900                 PRD-EXP-CCYY * 372 + PRD-EXP-MM * 31 + PRD-EXP-DD
026000             IF WS-EXP-PSEUDO < WS-THRESHOLD-PSEUDO
026100                 SET PA-EXPIRING-SOON TO TRUE
026150                 MOVE 'Y' TO WS-ALERT-DUE-SW
026200             END-IF
026300         END-IF
026400     END-IF
026500     END-IF.
026600     IF WS-ALERT-DUE-SW NOT = 'Y'
026700         SET PA-QUALITY-ISSUE TO TRUE
026800     END-IF.
026900     WRITE PRCALERT-IO-AREA FROM RL-PRICE-ALERT.
027100 2550-EXIT.
027200     EXIT.
027300*================================================================*
027400* 9000 - CLOSE FILES AND END THE RUN                             *
027500*================================================================*
027600 9000-TERMINATE.
027700     CLOSE PRODUCT-MASTER.
027800     CLOSE REPRICE-IN.
027900     CLOSE PRICE-ALERT-OUT.
028000 9000-EXIT.
028100     EXIT.
