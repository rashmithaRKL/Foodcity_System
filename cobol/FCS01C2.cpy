000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C2                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Payment Record Layout                       *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C2                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Fixed 90-byte layout of the PAYMENTS-IN / PAYMENTS-OUT    *
002000*      files - one record per payment taken against an order.    *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $MOD(FCS01C2),COMP(BATCH),PROD(RETAIL  ):                 *
002500*                                                                *
002600*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002700*   $D0= CR4003 310 881010 RJH     : BASE - PAYMENT RECORD LAYOUT CR4003
002800*   $D1= CR4899 310 940302 LNK     : ADD REFUND-STATUS FIELD      CR4899
002900*                                                                *
003000******************************************************************
003100 01  PAYMENT-RECORD.
003200     03  PMT-PAYMENT-ID          PIC X(10).
003300     03  PMT-ORDER-ID            PIC X(10).
003400     03  PMT-CUSTOMER-ID         PIC X(10).
003500     03  PMT-AMOUNT              PIC S9(07)V99 COMP-3.
003600     03  PMT-TAX-AMOUNT          PIC S9(07)V99 COMP-3.
003700     03  PMT-TOTAL-AMOUNT        PIC S9(07)V99 COMP-3.
003800     03  PMT-PAYMENT-METHOD      PIC X(14).
003900     03  PMT-PAYMENT-STATUS      PIC X(11).
004000         88  PMT-STAT-PENDING             VALUE 'PENDING    '.
004100         88  PMT-STAT-PROCESSING          VALUE 'PROCESSING '.
004200         88  PMT-STAT-COMPLETED           VALUE 'COMPLETED  '.
004300         88  PMT-STAT-FAILED              VALUE 'FAILED     '.
004400         88  PMT-STAT-DECLINED            VALUE 'DECLINED   '.
004500         88  PMT-STAT-REFUNDED            VALUE 'REFUNDED   '.
004600         88  PMT-STAT-PART-REFUND         VALUE 'PARTIALLY_R'.
004700         88  PMT-STAT-CANCELLED           VALUE 'CANCELLED  '.
004800     03  PMT-REFUND-STATUS       PIC X(10).
004900         88  PMT-RFD-PENDING              VALUE 'PENDING   '.
005000         88  PMT-RFD-PROCESSING           VALUE 'PROCESSING'.
005100         88  PMT-RFD-COMPLETED            VALUE 'COMPLETED '.
005200         88  PMT-RFD-FAILED               VALUE 'FAILED    '.
005300         88  PMT-RFD-NONE                 VALUE SPACES.
005400     03  PMT-PAYMENT-DATE        PIC X(08).
005500     03  PMT-PAYMENT-DATE-R REDEFINES PMT-PAYMENT-DATE.
005600         05  PMT-PAY-CCYY        PIC 9(04).
005700         05  PMT-PAY-MM          PIC 9(02).
005800         05  PMT-PAY-DD          PIC 9(02).
005900     03  FILLER                  PIC X(02).
