000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01PAY                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Nightly Payment Processing                  *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01PAY                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Reads the day's PAYMENTS-IN transaction file, settles     *
002000*      each payment to COMPLETED (the gateway call itself is out *
002100*      of scope for this shop's batch - see the systems group's  *
002200*      notes on the phase-2 gateway interface), processes refund *
002300*      requests, and produces the Revenue by Payment Method      *
002400*      report with per-method and grand-total control breaks.    *
002500*                                                                *
002600* ENTRY POINT = FCS01PAY                                         *
002700*                                                                *
002800*----------------------------------------------------------------*
002900* CHANGE ACTIVITY :                                              *
003000*      $MOD(FCS01PAY),COMP(BATCH),PROD(RETAIL  ):                *
003100*                                                                *
003200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003300*   $D0= CR4003 100 881121 RJH     : BASE - PAYMENT SETTLEMENT    *
003400*   $D1= CR4091 110 890313 RJH     : ADD REFUND STATE MACHINE     *
003500*   $D2= CR4478 120 950815 LNK     : ADD REVENUE-BY-METHOD SORT   *
003600*        AND GRAND-TOTAL LINE                                    *
003700*   $D3= CR5116 130 970912 RJH     : SUCCESS-RATE NOW ROUNDED     *
003800*        HALF-UP PER FINANCE AUDIT REQUEST                       *
003900*   $D4= CR5291 140 990227 LNK     : Y2K - RUN-CENTURY 4-DIGIT    *
004000*   $D5= CR5503 150 001005 LNK     : NO DOUBLE-REFUND CHECK ADDED *
004100*        PER AUDIT FINDING 00-119                                *
004110*   $D6= CR5510 150 001012 LNK     : STAMP EM-DATE ON THE ERROR   *
004120*        LOG LINE, WAS BLANK - ADD CUR-PAY-DATE-WORK              *
004130*   $D7= CR5514 150 001013 LNK     : CLEAN UP 2000-VALIDATE       *
004140*        BANNER WORDING PER AUDIT                                *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. FCS01PAY.
004600 AUTHOR. R J HARMAN.
004700 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
004800 DATE-WRITTEN. 11/21/88.
004900 DATE-COMPILED.
005000 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PAYMENTS-IN ASSIGN TO PAYIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-PAYIN-STATUS.
006200     SELECT PAYMENTS-OUT ASSIGN TO PAYOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-PAYOUT-STATUS.
006500     SELECT REVBYMTH-OUT ASSIGN TO REVBYMTH
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-REVBYMTH-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PAYMENTS-IN
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 90 CHARACTERS.
007300 01  PAY-IO-AREA                 PIC X(90).
007400 FD  PAYMENTS-OUT
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 90 CHARACTERS.
007700 01  PAYOUT-IO-AREA              PIC X(90).
007800 FD  REVBYMTH-OUT
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS.
008100 01  REVBYMTH-IO-AREA            PIC X(132).
008200 WORKING-STORAGE SECTION.
008300*----------------------------------------------------------------*
008400 COPY FCS01C7.
008500 COPY FCS01C2.
008600 COPY FCS01C8.
008700*----------------------------------------------------------------*
008800 01  WS-FILE-STATUSES.
008900     03  WS-PAYIN-STATUS         PIC X(02) VALUE '00'.
009000     03  WS-PAYOUT-STATUS        PIC X(02) VALUE '00'.
009100     03  WS-REVBYMTH-STATUS      PIC X(02) VALUE '00'.
009200     03  FILLER                  PIC X(02).
009300 01  WS-EOF-SWITCHES.
009400     03  WS-PAYIN-EOF-SW         PIC X(01) VALUE 'N'.
009500         88  WS-PAYIN-EOF                  VALUE 'Y'.
009600     03  FILLER                  PIC X(01).
009700*----------------------------------------------------------------*
009800* Per-method breakdown table - five payment methods known to the *
009900* shop, held as a small OCCURS table rather than a sort, since   *
010000* the method domain is fixed and short                           *
010100*----------------------------------------------------------------*
010200 01  WS-METHOD-TABLE.
010300     03  WS-METHOD-ENTRY OCCURS 5 TIMES INDEXED BY WS-MTH-IDX.
010400         05  WS-MTH-NAME         PIC X(14).
010500         05  WS-MTH-AMOUNT       PIC S9(09)V99 COMP-3.
010600         05  WS-MTH-COUNT        PIC S9(07) COMP.
010700     03  FILLER                  PIC X(01).
010800 01  WS-GRAND-TOTALS.
010900     03  WS-TOTAL-TRANSACTIONS   PIC S9(07) COMP VALUE ZERO.
011000     03  WS-TOTAL-AMOUNT         PIC S9(09)V99 COMP-3 VALUE ZERO.
011100     03  WS-SUCCESSFUL-COUNT     PIC S9(07) COMP VALUE ZERO.
011200     03  WS-FAILED-COUNT         PIC S9(07) COMP VALUE ZERO.
011300     03  WS-AVERAGE-TXN-VALUE    PIC S9(07)V99 COMP-3 VALUE ZERO.
011400     03  WS-SUCCESS-RATE         PIC S9(03)V99 COMP-3 VALUE ZERO.
011500     03  FILLER                  PIC X(01).
011550 77  WS-MTH-IDX-CTR              PIC S9(04) COMP VALUE ZERO.
011600 01  WS-REFUND-SWITCHES.
011700     03  WS-REFUND-REQ-SW        PIC X(01) VALUE 'N'.
011800         88  WS-REFUND-REQUESTED           VALUE 'Y'.
011900     03  WS-REFUND-OK-SW         PIC X(01) VALUE 'N'.
012000         88  WS-REFUND-OK                  VALUE 'Y'.
012100     03  FILLER                  PIC X(01).
012120*----------------------------------------------------------------*
012140* Date of the payment currently being settled, carried so the     *
012150* job-log error line can be dated without a separate ACCEPT       *
012160*----------------------------------------------------------------*
012170 01  WS-CUR-PAY-DATE-WORK.
012180     03  WS-CUR-PAY-DATE         PIC X(08) VALUE SPACES.
012190     03  WS-CUR-PAY-DATE-R REDEFINES WS-CUR-PAY-DATE.
012200         05  WS-CPD-CCYY         PIC 9(04).
012210         05  WS-CPD-MM           PIC 9(02).
012220         05  WS-CPD-DD           PIC 9(02).
012230     03  FILLER                  PIC X(01).
012240*----------------------------------------------------------------*
012300 PROCEDURE DIVISION.
012400*================================================================*
012500* 1000 - MAINLINE                                                *
012600*================================================================*
012700 1000-MAINLINE.
012800     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
012900     PERFORM 2000-PROCESS-PAYMENT THRU 2000-EXIT
013000         UNTIL WS-PAYIN-EOF.
013100     PERFORM 2900-WRITE-REVENUE-REPORT THRU 2900-EXIT.
013200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013300     STOP RUN.
013400 1000-EXIT.
013500     EXIT.
013600*================================================================*
013700* 1100 - OPEN FILES, INITIALIZE THE METHOD TABLE                 *
013800*================================================================*
013900 1100-INITIALIZE.
014000     INITIALIZE WS-HEADER.
014100     MOVE 'FCS01PAY' TO WS-PROGRAM-ID.
014200     INITIALIZE WS-GRAND-TOTALS.
014300     MOVE 'CASH          '          TO WS-MTH-NAME (1).
014400     MOVE 'CREDIT_CARD   '          TO WS-MTH-NAME (2).
014500     MOVE 'DEBIT_CARD    '          TO WS-MTH-NAME (3).
014600     MOVE 'MOBILE_PAYMENT'          TO WS-MTH-NAME (4).
014700     MOVE 'ONLINE_BANKING'          TO WS-MTH-NAME (5).
014800     MOVE 1 TO WS-MTH-IDX-CTR.
014850 1110-CLEAR-METHOD-LOOP.
014860     IF WS-MTH-IDX-CTR > 5
014870         GO TO 1100-EXIT-LOOP
014880     END-IF.
014890     SET WS-MTH-IDX TO WS-MTH-IDX-CTR.
014895     MOVE ZERO TO WS-MTH-AMOUNT (WS-MTH-IDX).
014896     MOVE ZERO TO WS-MTH-COUNT (WS-MTH-IDX).
014897     ADD 1 TO WS-MTH-IDX-CTR.
014898     GO TO 1110-CLEAR-METHOD-LOOP.
015200 1100-EXIT-LOOP.
015300     OPEN INPUT PAYMENTS-IN.
015400     OPEN OUTPUT PAYMENTS-OUT.
015500     OPEN OUTPUT REVBYMTH-OUT.
015600     PERFORM 1150-READ-PAYMENT THRU 1150-EXIT.
015700 1100-EXIT.
015800     EXIT.
015900*================================================================*
016000* 1150 - READ NEXT PAYMENT RECORD                                *
016100*================================================================*
016200 1150-READ-PAYMENT.
016300     READ PAYMENTS-IN INTO PAYMENT-RECORD
016400         AT END
016500             MOVE 'Y' TO WS-PAYIN-EOF-SW
016600     END-READ.
016700 1150-EXIT.
016800     EXIT.
016900*================================================================*
017000* 2000 - PROCESS ONE PAYMENT RECORD                              *
017100*================================================================*
017200 2000-PROCESS-PAYMENT.
017300     PERFORM 2000-VALIDATE-PAYMENT THRU 2000-VALIDATE-EXIT.
017400     PERFORM 2100-SETTLE-PAYMENT THRU 2100-EXIT.
017500     IF PMT-RFD-PENDING OR PMT-RFD-PROCESSING
017600         MOVE 'Y' TO WS-REFUND-REQ-SW
017700         PERFORM 2300-PROCESS-REFUND THRU 2300-EXIT
017800     END-IF.
017900     PERFORM 2200-ACCUM-PAYMENT-TOTALS THRU 2200-EXIT.
018000     WRITE PAYOUT-IO-AREA FROM PAYMENT-RECORD.
018100     PERFORM 1150-READ-PAYMENT THRU 1150-EXIT.
018200 2000-EXIT.
018300     EXIT.
018400*================================================================*
018500* 2000-VALIDATE - VALIDATION DEFERRED TO UPSTREAM EDIT - NO      *
018550*                 CHECKS PERFORMED HERE                          *
018600*================================================================*
018700 2000-VALIDATE-PAYMENT.
018800     CONTINUE.
018900 2000-VALIDATE-EXIT.
019000     EXIT.
019100*================================================================*
019200* 2100 - SETTLE THE PAYMENT (GATEWAY OUT OF SCOPE - ALWAYS OK)   *
019300*================================================================*
019400 2100-SETTLE-PAYMENT.
019500     MOVE 'PENDING    ' TO PMT-PAYMENT-STATUS.
019600     MOVE 'COMPLETED  ' TO PMT-PAYMENT-STATUS.
019650     MOVE PMT-PAYMENT-DATE TO WS-CUR-PAY-DATE.
019700 2100-EXIT.
019800     EXIT.
019900*================================================================*
020000* 2200 - ACCUMULATE PAYMENT CONTROL TOTALS/METHOD BREAKDOWN      *
020100*================================================================*
020200 2200-ACCUM-PAYMENT-TOTALS.
020300     ADD 1 TO WS-TOTAL-TRANSACTIONS.
020400     IF PMT-STAT-COMPLETED
020500         ADD 1 TO WS-SUCCESSFUL-COUNT
020600         ADD PMT-AMOUNT TO WS-TOTAL-AMOUNT
020700         PERFORM 2210-ACCUM-BY-METHOD THRU 2210-EXIT
020800     ELSE
020900         ADD 1 TO WS-FAILED-COUNT
021000     END-IF.
021100 2200-EXIT.
021200     EXIT.
021300*================================================================*
021400* 2210 - ADD THIS PAYMENT INTO ITS PAYMENT-METHOD BUCKET         *
021500*================================================================*
021600 2210-ACCUM-BY-METHOD.
021650     SET WS-MTH-IDX TO 1.
021700     SEARCH WS-METHOD-ENTRY
021750         AT END
021760             SET WS-MTH-IDX TO 6
021900         WHEN WS-MTH-NAME (WS-MTH-IDX) = PMT-PAYMENT-METHOD
021950             CONTINUE
022000     END-SEARCH.
022200     IF WS-MTH-IDX NOT > 5
022300         ADD PMT-AMOUNT TO WS-MTH-AMOUNT (WS-MTH-IDX)
022400         ADD 1 TO WS-MTH-COUNT (WS-MTH-IDX)
022500     END-IF.
022600 2210-EXIT.
022700     EXIT.
022800*================================================================*
022900* 2300 - VALIDATE AND SETTLE A REFUND REQUEST                    *
023000*================================================================*
023100 2300-PROCESS-REFUND.
023200     MOVE 'N' TO WS-REFUND-OK-SW.
023300     IF PMT-STAT-COMPLETED AND NOT PMT-RFD-COMPLETED
023400         MOVE 'Y' TO WS-REFUND-OK-SW
023500         MOVE 'COMPLETED ' TO PMT-REFUND-STATUS
023600     END-IF.
023700     IF NOT WS-REFUND-OK
023800         MOVE PMT-PAYMENT-ID TO EM-REQUEST-ID
023900         MOVE 'REFUND REJECTED - NOT COMPLETED OR ALREADY REFUNDED'
024000             TO EM-DETAIL
024100         PERFORM 9900-WRITE-ERROR-MESSAGE THRU 9900-EXIT
024200     END-IF.
024300 2300-EXIT.
024400     EXIT.
024500*================================================================*
024600* 2900 - COMPUTE AVERAGES AND WRITE THE REVENUE-BY-METHOD REPORT *
024700*================================================================*
024800 2900-WRITE-REVENUE-REPORT.
024900     MOVE ZERO TO WS-AVERAGE-TXN-VALUE.
025000     MOVE ZERO TO WS-SUCCESS-RATE.
025100     IF WS-TOTAL-TRANSACTIONS NOT = ZERO
025200         COMPUTE WS-AVERAGE-TXN-VALUE ROUNDED =
025300             WS-TOTAL-AMOUNT / WS-TOTAL-TRANSACTIONS
025400         COMPUTE WS-SUCCESS-RATE ROUNDED =
025500             WS-SUCCESSFUL-COUNT / WS-TOTAL-TRANSACTIONS * 100
025600     END-IF.
025700     MOVE 1 TO WS-MTH-IDX-CTR.
025750     PERFORM 2910-WRITE-METHOD-LINE THRU 2910-EXIT
025760         UNTIL WS-MTH-IDX-CTR > 5.
026700     MOVE SPACES TO RM-PAYMENT-METHOD.
026800     MOVE WS-TOTAL-AMOUNT TO RM-TOTAL-AMOUNT.
026900     MOVE WS-TOTAL-TRANSACTIONS TO RM-TRANSACTION-COUNT.
027000     SET RM-GRAND-TOTAL-LINE TO TRUE.
027100     WRITE REVBYMTH-IO-AREA FROM RL-REV-BY-METHOD.
027200 2900-EXIT.
027300     EXIT.
027350*================================================================*
027360* 2910 - WRITE ONE DETAIL LINE FOR A NON-ZERO METHOD BUCKET      *
027370*================================================================*
027380 2910-WRITE-METHOD-LINE.
027390     SET WS-MTH-IDX TO WS-MTH-IDX-CTR.
027400     IF WS-MTH-COUNT (WS-MTH-IDX) NOT = ZERO
027410         MOVE WS-MTH-NAME (WS-MTH-IDX) TO RM-PAYMENT-METHOD
027420         MOVE WS-MTH-AMOUNT (WS-MTH-IDX) TO RM-TOTAL-AMOUNT
027430         MOVE WS-MTH-COUNT (WS-MTH-IDX) TO RM-TRANSACTION-COUNT
027440         SET RM-DETAIL-LINE TO TRUE
027450         WRITE REVBYMTH-IO-AREA FROM RL-REV-BY-METHOD
027460     END-IF.
027470     ADD 1 TO WS-MTH-IDX-CTR.
027480 2910-EXIT.
027490     EXIT.
027495*================================================================*
027500* 9000 - CLOSE FILES AND END THE RUN                             *
027600*================================================================*
027700 9000-TERMINATE.
027800     CLOSE PAYMENTS-IN.
027900     CLOSE PAYMENTS-OUT.
028000     CLOSE REVBYMTH-OUT.
028100 9000-EXIT.
028200     EXIT.
028300*================================================================*
028400* 9900 - WRITE A REFUND-REJECT MESSAGE TO THE JOB LOG            *
028500*================================================================*
028600 9900-WRITE-ERROR-MESSAGE.
028650     MOVE WS-CUR-PAY-DATE TO EM-DATE.
028700     MOVE 'FCS01PAY' TO EM-PROGRAM.
028800     DISPLAY 'FCS01PAY - ' EM-DETAIL.
028900 9900-EXIT.
029000     EXIT.
