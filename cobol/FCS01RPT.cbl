000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01RPT                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Daily / Period Analytics Roll-Up            *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01RPT                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Rescans ORDERS-IN for the reporting period given on the    *
002000*      PARMIN card, rolling up total revenue, order count, and     *
002100*      completed-order count, plus per-payment-method and per-     *
002200*      order-status breakdowns, onto the PERIOD-SUMMARY-OUT report.*
002300*                                                                *
002400* ENTRY POINT = FCS01RPT                                         *
002500*                                                                *
002600*----------------------------------------------------------------*
002700* CHANGE ACTIVITY :                                              *
002800*      $MOD(FCS01RPT),COMP(BATCH),PROD(RETAIL  ):                *
002900*                                                                *
003000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003100*   $D0= CR4010 100 881114 RJH     : BASE - PERIOD REVENUE ROLLUP  *
003200*   $D1= CR4989 110 950104 LNK     : ADD BY-METHOD AND BY-STATUS   *
003300*        BREAKOUT LINES, PARMIN PERIOD-START/END CARD              *
003400*   $D2= CR5296 120 990303 RJH     : Y2K - PERIOD DATES 4-DIGIT    *
003500*        YEAR                                                     *
003600*   $D3= CR5510 130 001012 LNK     : STATUS BREAKOUT NOW COVERS    *
003700*        ALL FIVE STATUSES, NOT JUST COMPLETED/CANCELLED          *
003750*   $D4= CR5518 140 001015 LNK     : METHOD TABLE WAS ACCUMULATED   *
003760*        BUT NEVER WRITTEN OUT - ADD REV-BY-METHOD BREAKOUT LINES  *
003770*        (SAME RL-REV-BY-METHOD LAYOUT FCS01PAY USES) TO THE       *
003780*        PERIOD SUMMARY REPORT, PLUS A GRAND-TOTAL LINE            *
003800*                                                                *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. FCS01RPT.
004200 AUTHOR. R J HARMAN.
004300 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
004400 DATE-WRITTEN. 11/14/88.
004500 DATE-COMPILED.
004600 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARM-CARD-IN ASSIGN TO PARMIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-PARMIN-STATUS.
005800     SELECT ORDERS-IN ASSIGN TO ORDERIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-ORDERIN-STATUS.
006100     SELECT PERIOD-SUMMARY-OUT ASSIGN TO PERSUMRY
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-PERSUMRY-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PARM-CARD-IN
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 18 CHARACTERS.
006900 01  PARM-IO-AREA                PIC X(18).
007000 FD  ORDERS-IN
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 95 CHARACTERS.
007300 01  ORD-IO-AREA                 PIC X(95).
007400 FD  PERIOD-SUMMARY-OUT
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 132 CHARACTERS.
007700 01  PERSUMRY-IO-AREA            PIC X(132).
007800 WORKING-STORAGE SECTION.
007900*----------------------------------------------------------------*
008000 COPY FCS01C7.
008100 COPY FCS01C1.
008200 COPY FCS01C8.
008300*----------------------------------------------------------------*
008400 01  WS-FILE-STATUSES.
008500     03  WS-PARMIN-STATUS        PIC X(02) VALUE '00'.
008600     03  WS-ORDERIN-STATUS       PIC X(02) VALUE '00'.
008700     03  WS-PERSUMRY-STATUS      PIC X(02) VALUE '00'.
008800     03  FILLER                  PIC X(02).
008900 01  WS-EOF-SWITCHES.
009000     03  WS-ORDERIN-EOF-SW       PIC X(01) VALUE 'N'.
009100         88  WS-ORDERIN-EOF                VALUE 'Y'.
009200     03  FILLER                  PIC X(01).
009300*----------------------------------------------------------------*
009400* Reporting period, taken off the PARMIN card                    *
009500*----------------------------------------------------------------*
009600 01  WS-PERIOD-PARM.
009700     03  WS-PERIOD-START         PIC 9(08) VALUE ZERO.
009800     03  WS-PERIOD-START-R REDEFINES WS-PERIOD-START.
009900         05  WS-PSTART-CCYY      PIC 9(04).
010000         05  WS-PSTART-MM        PIC 9(02).
010100         05  WS-PSTART-DD        PIC 9(02).
010200     03  WS-PERIOD-END           PIC 9(08) VALUE ZERO.
010300     03  WS-PERIOD-END-R REDEFINES WS-PERIOD-END.
010400         05  WS-PEND-CCYY        PIC 9(04).
010500         05  WS-PEND-MM          PIC 9(02).
010600         05  WS-PEND-DD          PIC 9(02).
010700     03  FILLER                  PIC X(02).
010800 01  WS-PARM-CARD-R.
010900     03  WS-PARM-START           PIC 9(08).
011000     03  WS-PARM-END             PIC 9(08).
011100     03  FILLER                  PIC X(02).
011200 77  WS-ITEM-SKIP-CTR            PIC S9(04) COMP VALUE ZERO.
011300*----------------------------------------------------------------*
011400* Payment-method breakdown - same five methods FCS01PAY carries   *
011500*----------------------------------------------------------------*
011600 01  WS-METHOD-TABLE.
011700     03  WS-PM-ENTRY OCCURS 5 TIMES INDEXED BY WS-PM-IDX.
011800         05  WS-PM-NAME          PIC X(14).
011900         05  WS-PM-AMOUNT        PIC S9(09)V99 COMP-3.
012000         05  WS-PM-COUNT         PIC S9(07) COMP.
012100     03  FILLER                  PIC X(01).
012200 77  WS-PM-IDX-CTR               PIC S9(04) COMP VALUE ZERO.
012300*----------------------------------------------------------------*
012400* Order-status breakdown - the five ORD-ORDER-STATUS 88-levels    *
012500*----------------------------------------------------------------*
012600 01  WS-STATUS-TABLE.
012700     03  WS-ST-ENTRY OCCURS 5 TIMES INDEXED BY WS-ST-IDX.
012800         05  WS-ST-NAME          PIC X(10).
012900         05  WS-ST-COUNT         PIC S9(07) COMP.
013000     03  FILLER                  PIC X(01).
013100 77  WS-ST-IDX-CTR               PIC S9(04) COMP VALUE ZERO.
013200*----------------------------------------------------------------*
013300 01  WS-PERIOD-TOTALS.
013400     03  WS-TOTAL-ORDERS         PIC S9(07) COMP VALUE ZERO.
013500     03  WS-COMPLETED-ORDERS     PIC S9(07) COMP VALUE ZERO.
013600     03  WS-TOTAL-REVENUE        PIC S9(09)V99 COMP-3 VALUE ZERO.
013700     03  WS-AVERAGE-ORDER-VALUE  PIC S9(07)V99 COMP-3 VALUE ZERO.
013750     03  WS-METHOD-GRAND-AMOUNT  PIC S9(09)V99 COMP-3 VALUE ZERO.
013760     03  WS-METHOD-GRAND-COUNT   PIC S9(07) COMP VALUE ZERO.
013800     03  FILLER                  PIC X(01).
013900 PROCEDURE DIVISION.
014000*================================================================*
014100* 1000 - MAINLINE                                                *
014200*================================================================*
014300 1000-MAINLINE.
014400     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
014500     PERFORM 1500-LOAD-ORDER THRU 1500-EXIT
014600         UNTIL WS-ORDERIN-EOF.
014700     PERFORM 2900-WRITE-PERIOD-SUMMARY THRU 2900-EXIT.
014800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
014900     STOP RUN.
015000 1000-EXIT.
015100     EXIT.
015200*================================================================*
015300* 1100 - READ THE PARMIN PERIOD CARD, OPEN FILES, LOAD THE        *
015400*        METHOD/STATUS BREAKDOWN TABLES WITH THEIR FIXED NAMES    *
015500*================================================================*
015600 1100-INITIALIZE.
015700     INITIALIZE WS-HEADER.
015800     MOVE 'FCS01RPT' TO WS-PROGRAM-ID.
015900     OPEN INPUT PARM-CARD-IN.
016000     READ PARM-CARD-IN INTO WS-PARM-CARD-R
016100         AT END
016200             MOVE ZERO TO WS-PARM-START
016300             MOVE ZERO TO WS-PARM-END
016400     END-READ.
016500     CLOSE PARM-CARD-IN.
016600     MOVE WS-PARM-START TO WS-PERIOD-START.
016700     MOVE WS-PARM-END TO WS-PERIOD-END.
016800     MOVE 'CASH          '          TO WS-PM-NAME (1).
016900     MOVE 'CREDIT_CARD   '          TO WS-PM-NAME (2).
017000     MOVE 'DEBIT_CARD    '          TO WS-PM-NAME (3).
017100     MOVE 'MOBILE_PAYMENT'          TO WS-PM-NAME (4).
017200     MOVE 'ONLINE_BANKING'          TO WS-PM-NAME (5).
017300     MOVE 'PENDING   '              TO WS-ST-NAME (1).
017400     MOVE 'PROCESSING'              TO WS-ST-NAME (2).
017500     MOVE 'COMPLETED '              TO WS-ST-NAME (3).
017600     MOVE 'CANCELLED '              TO WS-ST-NAME (4).
017700     MOVE 'REFUNDED  '              TO WS-ST-NAME (5).
017800     MOVE 1 TO WS-PM-IDX-CTR.
017900 1110-CLEAR-TABLE-LOOP.
018000     IF WS-PM-IDX-CTR > 5
018100         GO TO 1100-CLEAR-DONE
018200     END-IF.
018300     SET WS-PM-IDX TO WS-PM-IDX-CTR.
018400     SET WS-ST-IDX TO WS-PM-IDX-CTR.
018500     MOVE ZERO TO WS-PM-AMOUNT (WS-PM-IDX).
018600     MOVE ZERO TO WS-PM-COUNT (WS-PM-IDX).
018700     MOVE ZERO TO WS-ST-COUNT (WS-ST-IDX).
018800     ADD 1 TO WS-PM-IDX-CTR.
018900     GO TO 1110-CLEAR-TABLE-LOOP.
019000 1100-CLEAR-DONE.
019100     OPEN INPUT ORDERS-IN.
019200     OPEN OUTPUT PERIOD-SUMMARY-OUT.
019300     PERFORM 1150-READ-ORDER-LINE THRU 1150-EXIT.
019400 1100-EXIT.
019500     EXIT.
019600*================================================================*
019700* 1150 - READ NEXT LINE OF ORDERS-IN (HEADER OR ITEM)              *
019800*================================================================*
019900 1150-READ-ORDER-LINE.
020000     READ ORDERS-IN INTO ORDER-HDR-RECORD
020100         AT END
020200             MOVE 'Y' TO WS-ORDERIN-EOF-SW
020300     END-READ.
020400 1150-EXIT.
020500     EXIT.
020600*================================================================*
020700* 1500 - LOAD-ORDER - PROCESS ONE ORDER HEADER (WHEN IT FALLS      *
020800*        INSIDE THE REPORTING PERIOD) AND SKIP ITS ITEM LINES      *
020900*================================================================*
021000 1500-LOAD-ORDER.
021100     IF ORD-ORDER-DATE NOT < WS-PERIOD-START
021200         AND ORD-ORDER-DATE NOT > WS-PERIOD-END
021300         PERFORM 2000-ACCUM-PERIOD-TOTALS THRU 2000-EXIT
021400         PERFORM 2100-ACCUM-BY-METHOD THRU 2100-EXIT
021500         PERFORM 2200-ACCUM-BY-STATUS THRU 2200-EXIT
021600     END-IF.
021700     MOVE ORD-ITEM-COUNT TO WS-ITEM-SKIP-CTR.
021800     PERFORM 1550-SKIP-ITEM-LINE THRU 1550-EXIT
021900         WS-ITEM-SKIP-CTR TIMES.
022000     PERFORM 1150-READ-ORDER-LINE THRU 1150-EXIT.
022100 1500-EXIT.
022200     EXIT.
022300*================================================================*
022400* 1550 - SKIP ONE ORDER-ITEM LINE                                 *
022500*================================================================*
022600 1550-SKIP-ITEM-LINE.
022700     PERFORM 1150-READ-ORDER-LINE THRU 1150-EXIT.
022800 1550-EXIT.
022900     EXIT.
023000*================================================================*
023100* 2000 - ACCUM-PERIOD-TOTALS - ORDER COUNT, COMPLETED COUNT, AND  *
023200*        TOTAL REVENUE FOR THE PERIOD                             *
023300*================================================================*
023400 2000-ACCUM-PERIOD-TOTALS.
023500     ADD 1 TO WS-TOTAL-ORDERS.
023600     ADD ORD-TOTAL-AMT TO WS-TOTAL-REVENUE.
023700     IF ORD-STAT-COMPLETED
023800         ADD 1 TO WS-COMPLETED-ORDERS
023900     END-IF.
024000 2000-EXIT.
024100     EXIT.
024200*================================================================*
024300* 2100 - ACCUM-BY-METHOD - ADD THIS ORDER'S TOTAL INTO ITS        *
024400*        PAYMENT-METHOD BUCKET                                    *
024500*================================================================*
024600 2100-ACCUM-BY-METHOD.
024700     SET WS-PM-IDX TO 1.
024800     SEARCH WS-PM-ENTRY
024900         AT END
025000             SET WS-PM-IDX TO 6
025100         WHEN WS-PM-NAME (WS-PM-IDX) = ORD-PAYMENT-METHOD
025200             CONTINUE
025300     END-SEARCH.
025400     IF WS-PM-IDX NOT > 5
025500         ADD ORD-TOTAL-AMT TO WS-PM-AMOUNT (WS-PM-IDX)
025600         ADD 1 TO WS-PM-COUNT (WS-PM-IDX)
025700     END-IF.
025800 2100-EXIT.
025900     EXIT.
026000*================================================================*
026100* 2200 - ACCUM-BY-STATUS - ADD THIS ORDER INTO ITS STATUS BUCKET  *
026200*================================================================*
026300 2200-ACCUM-BY-STATUS.
026400     SET WS-ST-IDX TO 1.
026500     SEARCH WS-ST-ENTRY
026600         AT END
026700             SET WS-ST-IDX TO 6
026800         WHEN WS-ST-NAME (WS-ST-IDX) = ORD-ORDER-STATUS
026900             CONTINUE
027000     END-SEARCH.
027100     IF WS-ST-IDX NOT > 5
027200         ADD 1 TO WS-ST-COUNT (WS-ST-IDX)
027300     END-IF.
027400 2200-EXIT.
027500     EXIT.
027600*================================================================*
027700* 2900 - COMPUTE THE AVERAGE ORDER VALUE, WRITE THE PERIOD         *
027800*        SUMMARY LINE, THEN THE FIVE STATUS-BREAKOUT LINES         *
027900*================================================================*
028000 2900-WRITE-PERIOD-SUMMARY.
028100     MOVE ZERO TO WS-AVERAGE-ORDER-VALUE.
028200     IF WS-TOTAL-ORDERS NOT = ZERO
028300         COMPUTE WS-AVERAGE-ORDER-VALUE ROUNDED =
028400             WS-TOTAL-REVENUE / WS-TOTAL-ORDERS
028500     END-IF.
028600     MOVE WS-PERIOD-START TO PS-PERIOD-START.
028700     MOVE WS-PERIOD-END TO PS-PERIOD-END.
028800     MOVE WS-TOTAL-REVENUE TO PS-TOTAL-REVENUE.
028900     MOVE WS-TOTAL-ORDERS TO PS-ORDER-COUNT.
029000     MOVE WS-COMPLETED-ORDERS TO PS-COMPLETED-COUNT.
029100     MOVE WS-AVERAGE-ORDER-VALUE TO PS-AVERAGE-ORDER-VALUE.
029200     WRITE PERSUMRY-IO-AREA FROM RL-PERIOD-SUMMARY.
029300     MOVE 1 TO WS-ST-IDX-CTR.
029400     PERFORM 2950-WRITE-STATUS-LINE THRU 2950-EXIT
029500         UNTIL WS-ST-IDX-CTR > 5.
029550     MOVE ZERO TO WS-METHOD-GRAND-AMOUNT.
029560     MOVE ZERO TO WS-METHOD-GRAND-COUNT.
029570     MOVE 1 TO WS-PM-IDX-CTR.
029580     PERFORM 2960-WRITE-METHOD-LINE THRU 2960-EXIT
029590         UNTIL WS-PM-IDX-CTR > 5.
029592     MOVE SPACES TO RM-PAYMENT-METHOD.
029594     MOVE WS-METHOD-GRAND-AMOUNT TO RM-TOTAL-AMOUNT.
029596     MOVE WS-METHOD-GRAND-COUNT TO RM-TRANSACTION-COUNT.
029598     SET RM-GRAND-TOTAL-LINE TO TRUE.
029599     WRITE PERSUMRY-IO-AREA FROM RL-REV-BY-METHOD.
029600 2900-EXIT.
029700     EXIT.
029800*================================================================*
029900* 2950 - WRITE ONE STATUS-BREAKOUT DETAIL LINE                    *
030000*================================================================*
030100 2950-WRITE-STATUS-LINE.
030200     SET WS-ST-IDX TO WS-ST-IDX-CTR.
030300     MOVE WS-ST-NAME (WS-ST-IDX) TO SB-ORDER-STATUS.
030400     MOVE WS-ST-COUNT (WS-ST-IDX) TO SB-STATUS-COUNT.
030500     WRITE PERSUMRY-IO-AREA FROM RL-STATUS-BREAKOUT.
030600     ADD 1 TO WS-ST-IDX-CTR.
030700 2950-EXIT.
030800     EXIT.
030850*================================================================*
030860* 2960 - WRITE ONE PAYMENT-METHOD BREAKOUT DETAIL LINE, ROLLING    *
030870*        ITS AMOUNT/COUNT INTO THE GRAND-TOTAL ACCUMULATORS        *
030880*================================================================*
030890 2960-WRITE-METHOD-LINE.
030892     SET WS-PM-IDX TO WS-PM-IDX-CTR.
030894     MOVE WS-PM-NAME (WS-PM-IDX) TO RM-PAYMENT-METHOD.
030896     MOVE WS-PM-AMOUNT (WS-PM-IDX) TO RM-TOTAL-AMOUNT.
030898     MOVE WS-PM-COUNT (WS-PM-IDX) TO RM-TRANSACTION-COUNT.
030900     SET RM-DETAIL-LINE TO TRUE.
030902     WRITE PERSUMRY-IO-AREA FROM RL-REV-BY-METHOD.
030904     ADD WS-PM-AMOUNT (WS-PM-IDX) TO WS-METHOD-GRAND-AMOUNT.
030906     ADD WS-PM-COUNT (WS-PM-IDX) TO WS-METHOD-GRAND-COUNT.
030908     ADD 1 TO WS-PM-IDX-CTR.
030910 2960-EXIT.
030920     EXIT.
030930*================================================================*
031000* 9000 - CLOSE FILES AND END THE RUN                             *
031100*================================================================*
031200 9000-TERMINATE.
031300     CLOSE ORDERS-IN.
031400     CLOSE PERIOD-SUMMARY-OUT.
031500 9000-EXIT.
031600     EXIT.
