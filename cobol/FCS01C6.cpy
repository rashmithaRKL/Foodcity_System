000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C6                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Product Master / Reprice Request Layout     *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C6                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Fixed 84-byte layout of PRODUCT-MASTER (relative, keyed   *
002000*      by PRD-PRODUCT-ID) plus the reprice-request transaction   *
002100*      layout read by the pricing batch step.                    *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*      $MOD(FCS01C6),COMP(BATCH),PROD(RETAIL  ):                 *
002600*                                                                *
002700*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002800*   $D0= CR4007 310 881107 RJH     : BASE - PRODUCT LAYOUT        CR4007
002900*   $D1= CR4802 310 930915 LNK     : ADD EXPIRY-DATE FOR PERISH-  CR4802
003000*        ABLE GOODS EXPIRING-SOON SCAN                            CR4802
003050*   $D2= CR5508 310 001011 LNK     : ADD LAST-UPDATED - WIDENS     CR5508
003060*        MASTER FROM 76 TO 84 BYTES, SEE FCS01PRC/FCS01ORD         CR5508
003100*                                                                *
003200******************************************************************
003300 01  PRODUCT-RECORD.
003400     03  PRD-PRODUCT-ID          PIC X(10).
003500     03  PRD-PRODUCT-NAME        PIC X(30).
003600     03  PRD-CATEGORY            PIC X(15).
003700     03  PRD-PRICE               PIC S9(05)V99 COMP-3.
003800     03  PRD-STOCK-QTY           PIC S9(07) COMP-3.
003900     03  PRD-EXPIRY-DATE         PIC X(08).
004000     03  PRD-EXPIRY-DATE-R REDEFINES PRD-EXPIRY-DATE.
004100         05  PRD-EXP-CCYY        PIC 9(04).
004200         05  PRD-EXP-MM          PIC 9(02).
004300         05  PRD-EXP-DD          PIC 9(02).
004350     03  PRD-LAST-UPDATED        PIC X(08).
004400     03  FILLER                  PIC X(05).
004500*----------------------------------------------------------------*
004600*    BULK REPRICE REQUEST - ONE PER PRODUCT-ID TO BE REPRICED     *
004700*----------------------------------------------------------------*
004800 01  REPRICE-RECORD.
004900     03  RPR-PRODUCT-ID          PIC X(10).
005000     03  RPR-PERCENTAGE-CHANGE   PIC S9(03)V99 COMP-3.
005100     03  FILLER                  PIC X(02).
