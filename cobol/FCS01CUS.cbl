000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01CUS                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Customer Loyalty Roll-Up                    *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01CUS                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Merges ORDERS-IN against CUSTOMER-MASTER for the period,  *
002000*      accrues loyalty points on COMPLETED orders, recomputes    *
002100*      each customer's tier (upgrade only), and appends a        *
002200*      loyalty transaction record for every point-earning event. *
002300*                                                                *
002400* ENTRY POINT = FCS01CUS                                         *
002500*                                                                *
002600*----------------------------------------------------------------*
002700* CHANGE ACTIVITY :                                              *
002800*      $MOD(FCS01CUS),COMP(BATCH),PROD(RETAIL  ):                *
002900*                                                                *
003000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003100*   $D0= CR4006 100 881024 RJH     : BASE - TIER RECOMPUTE PASS   *
003200*   $D1= CR4933 110 941117 LNK     : ADD PLATINUM TIER, ONE POINT *
003300*        PER DOLLAR OF TOTAL-SPENT ON COMPLETED ORDERS           *
003400*   $D2= CR5118 120 970915 RJH     : ADD LOYALTY-TXN-OUT LOG       *
003500*   $D3= CR5293 130 990301 LNK     : Y2K - RUN-CENTURY 4-DIGIT    *
003600*   $D4= CR5505 140 001010 LNK     : TIER NEVER DOWNGRADES - PER  *
003700*        REQUEST FROM MERCHANDISING, MATCH ON-LINE BEHAVIOUR      *
003750*   $D5= CR5513 150 001013 LNK     : ADD POINTS-TO-NEXT-TIER TO   *
003760*        LOYALTY-TXN LOG, SEE 2250-POINTS-TO-NEXT-TIER            *
003800*                                                                *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. FCS01CUS.
004200 AUTHOR. R J HARMAN.
004300 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
004400 DATE-WRITTEN. 10/24/88.
004500 DATE-COMPILED.
004600 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ORDERS-IN ASSIGN TO ORDERIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-ORDERIN-STATUS.
005800     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS WS-CUS-RRN
006200         FILE STATUS IS WS-CUSTMSTR-STATUS.
006300     SELECT LOYALTY-TXN-OUT ASSIGN TO LOYALTXN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-LOYALTXN-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ORDERS-IN
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 95 CHARACTERS.
007100 01  ORD-IO-AREA                 PIC X(95).
007200 FD  CUSTOMER-MASTER
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 50 CHARACTERS.
007500 01  CUS-IO-AREA                 PIC X(50).
007600 FD  LOYALTY-TXN-OUT
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 40 CHARACTERS.
007900 01  LOYALTXN-IO-AREA            PIC X(40).
008000 WORKING-STORAGE SECTION.
008100*----------------------------------------------------------------*
008200 COPY FCS01C7.
008300 COPY FCS01C1.
008400 COPY FCS01C4.
008500*----------------------------------------------------------------*
008600 01  WS-FILE-STATUSES.
008700     03  WS-ORDERIN-STATUS       PIC X(02) VALUE '00'.
008800     03  WS-CUSTMSTR-STATUS      PIC X(02) VALUE '00'.
008900     03  WS-LOYALTXN-STATUS      PIC X(02) VALUE '00'.
009000     03  FILLER                  PIC X(02).
009100 01  WS-EOF-SWITCHES.
009200     03  WS-ORDERIN-EOF-SW       PIC X(01) VALUE 'N'.
009300         88  WS-ORDERIN-EOF                VALUE 'Y'.
009600     03  FILLER                  PIC X(02).
009700*----------------------------------------------------------------*
009800* Customer key/RRN lookup table, pre-loaded once, linear-searched*
009900*----------------------------------------------------------------*
010000 01  WS-CUS-KEY-TABLE.
010100     03  WS-CUS-TABLE-COUNT      PIC S9(04) COMP VALUE ZERO.
010200     03  WS-CUS-KEY-ENTRY OCCURS 2000 TIMES
010300                             INDEXED BY WS-CUS-IDX.
010400         05  WS-CUS-TBL-ID       PIC X(10).
010500         05  WS-CUS-TBL-RRN      PIC S9(08) COMP.
010600     03  FILLER                  PIC X(01).
010700 77  WS-CUS-RRN                  PIC S9(08) COMP VALUE ZERO.
010800 77  WS-SEARCH-CUSTOMER-ID       PIC X(10) VALUE SPACES.
010900 77  WS-CUS-FOUND-SW             PIC X(01) VALUE 'N'.
011000     88  WS-CUS-FOUND                      VALUE 'Y'.
011100*----------------------------------------------------------------*
011200* Per-customer spend accumulator table - built across the order  *
011300* file, one entry per customer that appears on a COMPLETED order *
011400*----------------------------------------------------------------*
011500 01  WS-SPEND-TABLE.
011600     03  WS-SPEND-COUNT          PIC S9(04) COMP VALUE ZERO.
011700     03  WS-SPEND-ENTRY OCCURS 2000 TIMES INDEXED BY WS-SPD-IDX.
011800         05  WS-SPD-CUSTOMER-ID  PIC X(10).
011900         05  WS-SPD-TOTAL-AMT    PIC S9(09)V99 COMP-3.
012000         05  WS-SPD-ORDER-COUNT  PIC S9(05) COMP.
012100     03  FILLER                  PIC X(01).
012200 77  WS-SPD-IDX-CTR              PIC S9(04) COMP VALUE ZERO.
012210 77  WS-ITEM-SKIP-CTR            PIC S9(03) COMP VALUE ZERO.
012300*----------------------------------------------------------------*
012400 01  WS-WORK-FIELDS.
012600     03  WS-POINTS-EARNED        PIC S9(05) COMP-3 VALUE ZERO.
012650     03  WS-POINTS-TO-NEXT       PIC S9(05) COMP-3 VALUE ZERO.
012660     03  WS-NEXT-TIER-THRESHOLD  PIC S9(05) COMP-3 VALUE ZERO.
012700     03  WS-OLD-TIER             PIC X(08) VALUE SPACES.
012800     03  FILLER                  PIC X(02).
012900*----------------------------------------------------------------*
013000 PROCEDURE DIVISION.
013100*================================================================*
013200* 1000 - MAINLINE                                                *
013300*================================================================*
013400 1000-MAINLINE.
013500     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
013600     PERFORM 1500-LOAD-ORDER-TOTALS THRU 1500-EXIT
013700         UNTIL WS-ORDERIN-EOF.
013800     PERFORM 2000-SCAN-CUSTOMER-MASTER THRU 2000-EXIT.
013900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
014000     STOP RUN.
014100 1000-EXIT.
014200     EXIT.
014300*================================================================*
014400* 1100 - OPEN FILES, PRE-LOAD THE CUSTOMER KEY/RRN TABLE         *
014500*================================================================*
014600 1100-INITIALIZE.
014700     INITIALIZE WS-HEADER.
014750     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014800     MOVE 'FCS01CUS' TO WS-PROGRAM-ID.
014900     MOVE ZERO TO WS-SPEND-COUNT.
015000     OPEN I-O CUSTOMER-MASTER.
015100     OPEN INPUT ORDERS-IN.
015200     OPEN OUTPUT LOYALTY-TXN-OUT.
015300     MOVE ZERO TO WS-CUS-TABLE-COUNT.
015400     MOVE ZERO TO WS-CUS-RRN.
015500 1120-LOAD-LOOP.
015600     ADD 1 TO WS-CUS-RRN.
015700     READ CUSTOMER-MASTER INTO CUSTOMER-RECORD
015800         INVALID KEY
015900             GO TO 1100-LOAD-DONE
016000     END-READ.
016100     ADD 1 TO WS-CUS-TABLE-COUNT.
016200     SET WS-CUS-IDX TO WS-CUS-TABLE-COUNT.
016300     MOVE CUS-CUSTOMER-ID TO WS-CUS-TBL-ID (WS-CUS-IDX).
016400     MOVE WS-CUS-RRN TO WS-CUS-TBL-RRN (WS-CUS-IDX).
016500     GO TO 1120-LOAD-LOOP.
016600 1100-LOAD-DONE.
016800     PERFORM 1150-READ-ORDER-LINE THRU 1150-EXIT.
016900 1100-EXIT.
017000     EXIT.
017100*================================================================*
017200* 1150 - READ NEXT LINE OF THE ORDERS-IN FILE                    *
017300*================================================================*
017400 1150-READ-ORDER-LINE.
017500     READ ORDERS-IN INTO ORDER-HDR-RECORD
017600         AT END
017700             MOVE 'Y' TO WS-ORDERIN-EOF-SW
017800     END-READ.
017900 1150-EXIT.
018000     EXIT.
018100*================================================================*
018200* 1500 - MERGE ONE ORDER'S HEADER (AND SKIP ITS ITEM LINES) INTO *
018300*        THE PER-CUSTOMER SPEND ACCUMULATOR TABLE                *
018400*================================================================*
018500 1500-LOAD-ORDER-TOTALS.
018600     IF ORD-STAT-COMPLETED
018700         PERFORM 2000-ACCUM-CUSTOMER-SPEND THRU 2000-ACCUM-EXIT
018800     END-IF.
018900     MOVE ORD-ITEM-COUNT TO WS-ITEM-SKIP-CTR.
019000     PERFORM 1550-SKIP-ITEM-LINE THRU 1550-EXIT
019100         WS-ITEM-SKIP-CTR TIMES.
019200     PERFORM 1150-READ-ORDER-LINE THRU 1150-EXIT.
019300 1500-EXIT.
019400     EXIT.
019500*================================================================*
019600* 1550 - SKIP ONE ORDER-ITEM-RECORD LINE                        *
019700*================================================================*
019800 1550-SKIP-ITEM-LINE.
019900     PERFORM 1150-READ-ORDER-LINE THRU 1150-EXIT.
020000 1550-EXIT.
020100     EXIT.
020200*================================================================*
020300* 2000 - ACCUM-CUSTOMER-SPEND (ADDS TOTAL-AMT INTO THE SPEND     *
020400*        TABLE, ADDING A NEW ENTRY IF THE CUSTOMER IS NOT YET    *
020500*        ON THE TABLE - WALK-IN ORDERS WITH A BLANK CUSTOMER-ID  *
020600*        ARE EXCLUDED FROM LOYALTY ACCRUAL)                      *
020700*================================================================*
020800 2000-ACCUM-CUSTOMER-SPEND.
020900     IF ORD-CUSTOMER-ID = SPACES
021000         GO TO 2000-ACCUM-EXIT
021100     END-IF.
021200     MOVE 'N' TO WS-CUS-FOUND-SW.
021300     SET WS-SPD-IDX TO 1.
021400     SEARCH WS-SPEND-ENTRY
021500         AT END
021600             MOVE 'N' TO WS-CUS-FOUND-SW
021700         WHEN WS-SPD-CUSTOMER-ID (WS-SPD-IDX) = ORD-CUSTOMER-ID
021800             MOVE 'Y' TO WS-CUS-FOUND-SW
021900     END-SEARCH.
022000     IF NOT WS-CUS-FOUND
022100         ADD 1 TO WS-SPEND-COUNT
022200         SET WS-SPD-IDX TO WS-SPEND-COUNT
022300         MOVE ORD-CUSTOMER-ID TO WS-SPD-CUSTOMER-ID (WS-SPD-IDX)
022400         MOVE ZERO TO WS-SPD-TOTAL-AMT (WS-SPD-IDX)
022500         MOVE ZERO TO WS-SPD-ORDER-COUNT (WS-SPD-IDX)
022600     END-IF.
022700     ADD ORD-TOTAL-AMT TO WS-SPD-TOTAL-AMT (WS-SPD-IDX).
022800     ADD 1 TO WS-SPD-ORDER-COUNT (WS-SPD-IDX).
022900 2000-ACCUM-EXIT.
023000     EXIT.
023100*================================================================*
023200* 2000 - SCAN-CUSTOMER-MASTER - REWIND THE MASTER AND APPLY THE  *
023300*        ACCRUAL/TIER RECOMPUTE STEP TO EVERY CUSTOMER THAT      *
023400*        APPEARS ON THE SPEND TABLE                              *
023500*================================================================*
023600 2000-SCAN-CUSTOMER-MASTER.
023700     MOVE 1 TO WS-SPD-IDX-CTR.
023800     PERFORM 2100-ACCRUE-ONE-CUSTOMER THRU 2100-EXIT
023900         UNTIL WS-SPD-IDX-CTR > WS-SPEND-COUNT.
024000 2000-EXIT.
024100     EXIT.
024200*================================================================*
024300* 2100 - ACCRUE-ONE-CUSTOMER - POST ONE CUSTOMER'S ACCRUAL AND   *
024400*        TIER RECOMPUTE, THEN WRITE ITS LOYALTY-TXN-OUT ENTRY    *
024500*================================================================*
024600 2100-ACCRUE-ONE-CUSTOMER.
024700     SET WS-SPD-IDX TO WS-SPD-IDX-CTR.
024800     MOVE WS-SPD-CUSTOMER-ID (WS-SPD-IDX) TO WS-SEARCH-CUSTOMER-ID.
024900     PERFORM 2150-FIND-CUSTOMER-RRN THRU 2150-EXIT.
025000     IF WS-CUS-FOUND
025100         MOVE WS-CUS-TBL-RRN (WS-CUS-IDX) TO WS-CUS-RRN
025200         READ CUSTOMER-MASTER INTO CUSTOMER-RECORD
025300             INVALID KEY
025400                 MOVE 'N' TO WS-CUS-FOUND-SW
025500         END-READ
025600         IF WS-CUS-FOUND
025700             MOVE CUS-CUSTOMER-TIER TO WS-OLD-TIER
025800             ADD WS-SPD-TOTAL-AMT (WS-SPD-IDX)
025900                 TO CUS-TOTAL-PURCHASES
026000             ADD WS-SPD-ORDER-COUNT (WS-SPD-IDX)
026100                 TO CUS-TOTAL-ORDERS
026150             IF CUS-TOTAL-ORDERS = ZERO
026160                 MOVE ZERO TO CUS-AVG-ORDER-VALUE
026170             ELSE
026180                 COMPUTE CUS-AVG-ORDER-VALUE ROUNDED =
026190                     CUS-TOTAL-PURCHASES / CUS-TOTAL-ORDERS
026195             END-IF
026200             COMPUTE WS-POINTS-EARNED ROUNDED =
026300                 WS-SPD-TOTAL-AMT (WS-SPD-IDX)
026400             ADD WS-POINTS-EARNED TO CUS-LOYALTY-POINTS
026500             PERFORM 2200-RECOMPUTE-TIER THRU 2200-EXIT
026550             PERFORM 2250-POINTS-TO-NEXT-TIER THRU 2250-EXIT
026600             REWRITE CUS-IO-AREA FROM CUSTOMER-RECORD
026700             MOVE CUS-CUSTOMER-ID TO LTX-CUSTOMER-ID
026800             MOVE WS-RUN-DATE TO LTX-TXN-DATE
026900             MOVE WS-POINTS-EARNED TO LTX-POINTS-EARNED
027000             MOVE CUS-LOYALTY-POINTS TO LTX-NEW-BALANCE
027100             MOVE CUS-CUSTOMER-TIER TO LTX-TIER-AFTER
027150             MOVE WS-POINTS-TO-NEXT TO LTX-POINTS-TO-NEXT-TIER
027200             WRITE LOYALTXN-IO-AREA FROM LOYALTY-TXN-RECORD
027300         END-IF
027400     END-IF.
027500     ADD 1 TO WS-SPD-IDX-CTR.
027600 2100-EXIT.
027700     EXIT.
027800*================================================================*
027900* 2150 - LINEAR SEARCH OF THE CUSTOMER KEY/RRN TABLE             *
028000*================================================================*
028100 2150-FIND-CUSTOMER-RRN.
028200     MOVE 'N' TO WS-CUS-FOUND-SW.
028300     SET WS-CUS-IDX TO 1.
028400     SEARCH WS-CUS-KEY-ENTRY
028500         AT END
028600             MOVE 'N' TO WS-CUS-FOUND-SW
028700         WHEN WS-CUS-TBL-ID (WS-CUS-IDX) = WS-SEARCH-CUSTOMER-ID
028800             MOVE 'Y' TO WS-CUS-FOUND-SW
028900     END-SEARCH.
029000 2150-EXIT.
029100     EXIT.
029200*================================================================*
029300* 2200 - RECOMPUTE-TIER - UPGRADE-ONLY TIER RECOMPUTE FROM THE   *
029400*        UPDATED LOYALTY-POINTS BALANCE (HIGHEST QUALIFYING      *
029500*        TIER WINS - NEVER DOWNGRADES BELOW THE OLD TIER)        *
029600*================================================================*
029700 2200-RECOMPUTE-TIER.
029800     IF CUS-LOYALTY-POINTS >= 10000
029900         IF WS-OLD-TIER NOT = 'PLATINUM'
030000             SET CUS-TIER-PLATINUM TO TRUE
030100         END-IF
030200     ELSE
030300         IF CUS-LOYALTY-POINTS >= 5000
030400             IF WS-OLD-TIER = 'BRONZE  ' OR WS-OLD-TIER = 'SILVER  '
030500                 SET CUS-TIER-GOLD TO TRUE
030600             END-IF
030700         ELSE
030800             IF CUS-LOYALTY-POINTS >= 1000
030900                 IF WS-OLD-TIER = 'BRONZE  '
031000                     SET CUS-TIER-SILVER TO TRUE
031100                 END-IF
031200             END-IF
031300         END-IF
031400     END-IF.
031500 2200-EXIT.
031600     EXIT.
031610*================================================================*
031620* 2250 - POINTS-TO-NEXT-TIER - POINTS STILL NEEDED TO REACH THE   *
031630*        NEXT TIER UP FROM THE CUSTOMER'S TIER AS JUST RECOMPUTED *
031640*        (NEVER NEGATIVE - PLATINUM HAS NO NEXT TIER, ZERO OWED)  *
031650*================================================================*
031660 2250-POINTS-TO-NEXT-TIER.
031662     EVALUATE TRUE
031664         WHEN CUS-TIER-PLATINUM
031666             MOVE ZERO TO WS-NEXT-TIER-THRESHOLD
031668         WHEN CUS-TIER-GOLD
031670             MOVE 10000 TO WS-NEXT-TIER-THRESHOLD
031672         WHEN CUS-TIER-SILVER
031674             MOVE 5000 TO WS-NEXT-TIER-THRESHOLD
031676         WHEN OTHER
031678             MOVE 1000 TO WS-NEXT-TIER-THRESHOLD
031680     END-EVALUATE.
031682     IF CUS-TIER-PLATINUM
031684         MOVE ZERO TO WS-POINTS-TO-NEXT
031686     ELSE
031688         COMPUTE WS-POINTS-TO-NEXT =
031690             WS-NEXT-TIER-THRESHOLD - CUS-LOYALTY-POINTS
031692         IF WS-POINTS-TO-NEXT < ZERO
031694             MOVE ZERO TO WS-POINTS-TO-NEXT
031696         END-IF
031698     END-IF.
031699 2250-EXIT.
031700     EXIT.
031710*================================================================*
031800* 9000 - CLOSE FILES AND END THE RUN                             *
031900*================================================================*
032000 9000-TERMINATE.
032100     CLOSE CUSTOMER-MASTER.
032200     CLOSE ORDERS-IN.
032300     CLOSE LOYALTY-TXN-OUT.
032400 9000-EXIT.
032500     EXIT.
