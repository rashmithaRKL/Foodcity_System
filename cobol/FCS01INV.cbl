000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01INV                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Nightly Inventory Control                   *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01INV                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Applies the day's stock MOVEMENT-IN transactions and any  *
002000*      STOCKCNT-IN physical stock-take counts against            *
002100*      INVENTORY-MASTER, sets the NEEDS-REORDER flag, lists      *
002200*      stock-take discrepancies, and rolls up the Inventory      *
002300*      Reorder List and Inventory Valuation by Category reports. *
002400*                                                                *
002500* ENTRY POINT = FCS01INV                                         *
002600*                                                                *
002700*----------------------------------------------------------------*
002800* CHANGE ACTIVITY :                                              *
002900*      $MOD(FCS01INV),COMP(BATCH),PROD(RETAIL  ):                *
003000*                                                                *
003100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200*   $D0= CR4004 100 881017 RJH     : BASE - REORDER FLAG PASS     *
003300*   $D1= CR4721 110 930419 LNK     : ADD MOVEMENT POSTING STEP,   *
003400*        MASTER WIDENED TO 94 BYTES (SEE FCS01C3)                 *
003500*   $D2= CR5117 120 970913 RJH     : ADD STOCK-TAKE DISCREPANCY   *
003600*        LISTING AND VALUATION-BY-CATEGORY ROLL-UP                *
003700*   $D3= CR5292 130 990228 LNK     : Y2K - RUN-CENTURY 4-DIGIT    *
003800*   $D4= CR5504 140 001006 LNK     : CATEGORY TABLE NOW SORTED    *
003900*        ASCENDING BEFORE THE VALUATION REPORT WRITES             *
003950*   $D5= CR5511 150 001013 LNK     : MASTER WIDENED TO 96 BYTES    *
003960*        (SEE FCS01C3)                                            *
004000*                                                                *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. FCS01INV.
004400 AUTHOR. R J HARMAN.
004500 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
004600 DATE-WRITTEN. 10/17/88.
004700 DATE-COMPILED.
004800 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT INVENTORY-MASTER ASSIGN TO INVMSTR
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS DYNAMIC
006000         RELATIVE KEY IS WS-INV-RRN
006100         FILE STATUS IS WS-INVMSTR-STATUS.
006200     SELECT MOVEMENT-IN ASSIGN TO MVTIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-MVTIN-STATUS.
006500     SELECT STOCKCNT-IN ASSIGN TO CNTIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-CNTIN-STATUS.
006800     SELECT REORDER-LIST-OUT ASSIGN TO REORDLST
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-REORDLST-STATUS.
007100     SELECT STKDISCR-OUT ASSIGN TO STKDISCR
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-STKDISCR-STATUS.
007400     SELECT INVVALUE-OUT ASSIGN TO INVVALUE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-INVVALUE-STATUS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  INVENTORY-MASTER
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 96 CHARACTERS.
008200 01  INV-IO-AREA                 PIC X(96).
008300 FD  MOVEMENT-IN
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 25 CHARACTERS.
008600 01  MVT-IO-AREA                 PIC X(25).
008700 FD  STOCKCNT-IN
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 15 CHARACTERS.
009000 01  CNT-IO-AREA                 PIC X(15).
009100 FD  REORDER-LIST-OUT
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS.
009400 01  REORDLST-IO-AREA            PIC X(132).
009500 FD  STKDISCR-OUT
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 132 CHARACTERS.
009800 01  STKDISCR-IO-AREA            PIC X(132).
009900 FD  INVVALUE-OUT
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 132 CHARACTERS.
010200 01  INVVALUE-IO-AREA            PIC X(132).
010300 WORKING-STORAGE SECTION.
010400*----------------------------------------------------------------*
010500 COPY FCS01C7.
010600 COPY FCS01C3.
010700 COPY FCS01C8.
010800*----------------------------------------------------------------*
010900 01  WS-FILE-STATUSES.
011000     03  WS-INVMSTR-STATUS       PIC X(02) VALUE '00'.
011100     03  WS-MVTIN-STATUS         PIC X(02) VALUE '00'.
011200     03  WS-CNTIN-STATUS         PIC X(02) VALUE '00'.
011300     03  WS-REORDLST-STATUS      PIC X(02) VALUE '00'.
011400     03  WS-STKDISCR-STATUS      PIC X(02) VALUE '00'.
011500     03  WS-INVVALUE-STATUS      PIC X(02) VALUE '00'.
011600     03  FILLER                  PIC X(02).
011700 01  WS-EOF-SWITCHES.
011800     03  WS-MVTIN-EOF-SW         PIC X(01) VALUE 'N'.
011900         88  WS-MVTIN-EOF                  VALUE 'Y'.
012000     03  WS-CNTIN-EOF-SW         PIC X(01) VALUE 'N'.
012100         88  WS-CNTIN-EOF                  VALUE 'Y'.
012200     03  FILLER                  PIC X(01).
012300*----------------------------------------------------------------*
012400* Product key/RRN lookup table, pre-loaded once, linear-searched *
012500*----------------------------------------------------------------*
012600 01  WS-INV-KEY-TABLE.
012700     03  WS-INV-TABLE-COUNT      PIC S9(04) COMP VALUE ZERO.
012800     03  WS-INV-KEY-ENTRY OCCURS 2000 TIMES
012900                             INDEXED BY WS-INV-IDX.
013000         05  WS-INV-TBL-ID       PIC X(10).
013100         05  WS-INV-TBL-RRN      PIC S9(08) COMP.
013200     03  FILLER                  PIC X(01).
013300 77  WS-INV-RRN                  PIC S9(08) COMP VALUE ZERO.
013310 77  WS-SEARCH-PRODUCT-ID        PIC X(10) VALUE SPACES.
013400 77  WS-INV-FOUND-SW             PIC X(01) VALUE 'N'.
013500     88  WS-INV-FOUND                     VALUE 'Y'.
013600*----------------------------------------------------------------*
013700* Category valuation table - 30 category slots, linear-searched, *
013800* sorted ascending by CATEGORY before the report is written      *
013900*----------------------------------------------------------------*
014000 01  WS-CATEGORY-TABLE.
014100     03  WS-CAT-COUNT            PIC S9(04) COMP VALUE ZERO.
014200     03  WS-CAT-ENTRY OCCURS 30 TIMES INDEXED BY WS-CAT-IDX.
014300         05  WS-CAT-NAME         PIC X(15).
014400         05  WS-CAT-ITEM-COUNT   PIC S9(07) COMP.
014500         05  WS-CAT-VALUE        PIC S9(09)V99 COMP-3.
014600     03  FILLER                  PIC X(01).
014700 77  WS-CAT-IDX-CTR              PIC S9(04) COMP VALUE ZERO.
014800 77  WS-CAT-SWAP-SW              PIC X(01) VALUE 'N'.
014900     88  WS-CAT-SWAP-MADE                  VALUE 'Y'.
014910 01  WS-CAT-ENTRY-HOLD.
014920     03  WS-CAT-NAME-HOLD        PIC X(15).
014930     03  WS-CAT-ITEM-COUNT-HOLD  PIC S9(07) COMP.
014940     03  WS-CAT-VALUE-HOLD       PIC S9(09)V99 COMP-3.
014950     03  FILLER                  PIC X(01).
015000*----------------------------------------------------------------*
015100 01  WS-ROLLUP-TOTALS.
015200     03  WS-TOTAL-ITEMS          PIC S9(07) COMP VALUE ZERO.
015250     03  WS-ITEM-VALUE           PIC S9(09)V99 COMP-3 VALUE ZERO.
015300     03  WS-TOTAL-VALUE          PIC S9(09)V99 COMP-3 VALUE ZERO.
015400     03  FILLER                  PIC X(01).
015500 01  WS-DISCREPANCY-FIELDS.
015600     03  WS-EXPECTED-QTY         PIC S9(07) COMP VALUE ZERO.
015700     03  WS-ACTUAL-QTY           PIC S9(07) COMP VALUE ZERO.
015800     03  WS-DIFFERENCE           PIC S9(07) COMP VALUE ZERO.
015900     03  FILLER                  PIC X(01).
015920*----------------------------------------------------------------*
015940* Today's date broken out before it is stamped onto the master,  *
015960* so a bad system date shows up here instead of on the file      *
015980*----------------------------------------------------------------*
016000 01  WS-INV-LUP-WORK.
016010     03  WS-INV-LUP-DATE         PIC X(08) VALUE SPACES.
016020     03  WS-INV-LUP-DATE-R REDEFINES WS-INV-LUP-DATE.
016030         05  WS-LUP-CCYY         PIC 9(04).
016040         05  WS-LUP-MM           PIC 9(02).
016050         05  WS-LUP-DD           PIC 9(02).
016060     03  FILLER                  PIC X(01).
016070*----------------------------------------------------------------*
016100 PROCEDURE DIVISION.
016200*================================================================*
016300* 1000 - MAINLINE                                                *
016400*================================================================*
016500 1000-MAINLINE.
016600     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
016700     PERFORM 2000-APPLY-MOVEMENT THRU 2000-EXIT
016800         UNTIL WS-MVTIN-EOF.
016900     PERFORM 2200-STOCK-TAKE THRU 2200-EXIT
017000         UNTIL WS-CNTIN-EOF.
017100     PERFORM 2400-SCAN-MASTER THRU 2400-EXIT.
017200     PERFORM 2600-SORT-CATEGORY-TABLE THRU 2600-EXIT.
017300     PERFORM 2950-WRITE-VALUATION-REPORT THRU 2950-EXIT.
017400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017500     STOP RUN.
017600 1000-EXIT.
017700     EXIT.
017800*================================================================*
017900* 1100 - OPEN FILES, PRE-LOAD THE PRODUCT KEY/RRN TABLE          *
018000*================================================================*
018100 1100-INITIALIZE.
018200     INITIALIZE WS-HEADER.
018250     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018300     MOVE 'FCS01INV' TO WS-PROGRAM-ID.
018400     INITIALIZE WS-ROLLUP-TOTALS.
018500     MOVE ZERO TO WS-CAT-COUNT.
018600     OPEN I-O INVENTORY-MASTER.
018700     OPEN INPUT MOVEMENT-IN.
018800     OPEN INPUT STOCKCNT-IN.
018900     OPEN OUTPUT REORDER-LIST-OUT.
019000     OPEN OUTPUT STKDISCR-OUT.
019100     OPEN OUTPUT INVVALUE-OUT.
019200     MOVE ZERO TO WS-INV-TABLE-COUNT.
019300     MOVE ZERO TO WS-INV-RRN.
019400 1120-LOAD-LOOP.
019500     ADD 1 TO WS-INV-RRN.
019600     READ INVENTORY-MASTER INTO INVENTORY-RECORD
019700         INVALID KEY
019800             GO TO 1100-LOAD-DONE
019900     END-READ.
020000     ADD 1 TO WS-INV-TABLE-COUNT.
020100     SET WS-INV-IDX TO WS-INV-TABLE-COUNT.
020200     MOVE INV-PRODUCT-ID TO WS-INV-TBL-ID (WS-INV-IDX).
020300     MOVE WS-INV-RRN TO WS-INV-TBL-RRN (WS-INV-IDX).
020400     GO TO 1120-LOAD-LOOP.
020500 1100-LOAD-DONE.
020600     PERFORM 1150-READ-MOVEMENT THRU 1150-EXIT.
020700     PERFORM 1170-READ-STOCKCNT THRU 1170-EXIT.
020800 1100-EXIT.
020900     EXIT.
021000*================================================================*
021100* 1150 - READ NEXT MOVEMENT RECORD                               *
021200*================================================================*
021300 1150-READ-MOVEMENT.
021400     READ MOVEMENT-IN INTO MOVEMENT-RECORD
021500         AT END
021600             MOVE 'Y' TO WS-MVTIN-EOF-SW
021700     END-READ.
021800 1150-EXIT.
021900     EXIT.
022000*================================================================*
022100* 1170 - READ NEXT STOCK-TAKE COUNT RECORD                       *
022200*================================================================*
022300 1170-READ-STOCKCNT.
022400     READ STOCKCNT-IN INTO STOCKCNT-RECORD
022500         AT END
022600             MOVE 'Y' TO WS-CNTIN-EOF-SW
022700     END-READ.
022800 1170-EXIT.
022900     EXIT.
023000*================================================================*
023100* 1300 - LINEAR SEARCH OF THE INVENTORY KEY/RRN TABLE            *
023200*================================================================*
023300 1300-FIND-INVENTORY-RRN.
023400     MOVE 'N' TO WS-INV-FOUND-SW.
023500     SET WS-INV-IDX TO 1.
023600     SEARCH WS-INV-KEY-ENTRY
023700         AT END
023800             MOVE 'N' TO WS-INV-FOUND-SW
023900         WHEN WS-INV-TBL-ID (WS-INV-IDX) = WS-SEARCH-PRODUCT-ID
024000             MOVE 'Y' TO WS-INV-FOUND-SW
024100     END-SEARCH.
024200 1300-EXIT.
024300     EXIT.
024400*================================================================*
024500* 2000 - APPLY ONE MOVEMENT TRANSACTION TO INVENTORY-MASTER      *
024600*================================================================*
024700 2000-APPLY-MOVEMENT.
024800     MOVE MVT-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.
024900     PERFORM 1300-FIND-INVENTORY-RRN THRU 1300-EXIT.
025000     IF WS-INV-FOUND
025100         MOVE WS-INV-TBL-RRN (WS-INV-IDX) TO WS-INV-RRN
025200         READ INVENTORY-MASTER INTO INVENTORY-RECORD
025300             INVALID KEY
025400                 MOVE 'N' TO WS-INV-FOUND-SW
025500         END-READ
025600         IF WS-INV-FOUND
025700             ADD MVT-MOVEMENT-QTY TO INV-CURRENT-QTY
025800             MOVE MVT-MOVEMENT-TYPE TO INV-MOVEMENT-TYPE
025900             MOVE MVT-MOVEMENT-QTY TO INV-MOVEMENT-QTY
026000             PERFORM 2100-SET-REORDER-FLAG THRU 2100-EXIT
026100             MOVE WS-RUN-DATE TO WS-INV-LUP-DATE
026150             MOVE WS-INV-LUP-DATE TO INV-LAST-UPDATED
026200             REWRITE INV-IO-AREA FROM INVENTORY-RECORD
026300         END-IF
026400     END-IF.
026500     PERFORM 1150-READ-MOVEMENT THRU 1150-EXIT.
026600 2000-EXIT.
026700     EXIT.
026800*================================================================*
026900* 2100 - SET THE NEEDS-REORDER FLAG FROM THE CURRENT QUANTITY    *
027000*================================================================*
027100 2100-SET-REORDER-FLAG.
027200     IF INV-CURRENT-QTY NOT > INV-REORDER-POINT
027300         SET INV-REORDER-YES TO TRUE
027400     ELSE
027500         SET INV-REORDER-NO TO TRUE
027600     END-IF.
027700 2100-EXIT.
027800     EXIT.
027900*================================================================*
028000* 2200 - APPLY ONE STOCK-TAKE COUNT, LIST ANY DISCREPANCY        *
028100*================================================================*
028200 2200-STOCK-TAKE.
028300     MOVE CNT-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.
028400     PERFORM 1300-FIND-INVENTORY-RRN THRU 1300-EXIT.
028500     IF WS-INV-FOUND
028600         MOVE WS-INV-TBL-RRN (WS-INV-IDX) TO WS-INV-RRN
028700         READ INVENTORY-MASTER INTO INVENTORY-RECORD
028800             INVALID KEY
028900                 MOVE 'N' TO WS-INV-FOUND-SW
029000         END-READ
029100         IF WS-INV-FOUND
029200             MOVE INV-CURRENT-QTY TO WS-EXPECTED-QTY
029300             MOVE CNT-ACTUAL-QTY TO WS-ACTUAL-QTY
029400             IF WS-ACTUAL-QTY NOT = WS-EXPECTED-QTY
029500                 COMPUTE WS-DIFFERENCE =
029600                     WS-ACTUAL-QTY - WS-EXPECTED-QTY
029700                 MOVE CNT-PRODUCT-ID TO SD-PRODUCT-ID
029800                 MOVE WS-EXPECTED-QTY TO SD-EXPECTED-QTY
029900                 MOVE WS-ACTUAL-QTY TO SD-ACTUAL-QTY
030000                 MOVE WS-DIFFERENCE TO SD-DIFFERENCE
030100                 WRITE STKDISCR-IO-AREA FROM RL-STK-DISCREPANCY
030200                 MOVE CNT-ACTUAL-QTY TO INV-CURRENT-QTY
030300                 SET INV-MVT-ADJUSTMENT TO TRUE
030400                 MOVE WS-DIFFERENCE TO INV-MOVEMENT-QTY
030500                 PERFORM 2100-SET-REORDER-FLAG THRU 2100-EXIT
030600                 MOVE WS-RUN-DATE TO WS-INV-LUP-DATE
030650                 MOVE WS-INV-LUP-DATE TO INV-LAST-UPDATED
030700                 REWRITE INV-IO-AREA FROM INVENTORY-RECORD
030800             END-IF
030900         END-IF
031000     END-IF.
031100     PERFORM 1170-READ-STOCKCNT THRU 1170-EXIT.
031200 2200-EXIT.
031300     EXIT.
031400*================================================================*
031500* 2400 - REWIND THE MASTER AND ACCUMULATE THE ROLL-UP TOTALS,    *
031600*        THE REORDER LIST, AND THE CATEGORY VALUATION TABLE      *
031700*================================================================*
031800 2400-SCAN-MASTER.
031900     CLOSE INVENTORY-MASTER.
032000     OPEN INPUT INVENTORY-MASTER.
032100     MOVE ZERO TO WS-INV-RRN.
032200 2410-SCAN-LOOP.
032300     ADD 1 TO WS-INV-RRN.
032400     READ INVENTORY-MASTER INTO INVENTORY-RECORD
032500         INVALID KEY
032600             GO TO 2400-EXIT
032700     END-READ.
032800     ADD 1 TO WS-TOTAL-ITEMS.
032900     COMPUTE WS-ITEM-VALUE ROUNDED =
033000         INV-CURRENT-QTY * INV-UNIT-COST.
033100     ADD WS-ITEM-VALUE TO WS-TOTAL-VALUE.
033200     PERFORM 2450-ACCUM-CATEGORY THRU 2450-EXIT.
033300     IF INV-REORDER-YES
033400         MOVE INV-PRODUCT-ID TO RR-PRODUCT-ID
033500         MOVE INV-PRODUCT-NAME TO RR-PRODUCT-NAME
033600         MOVE INV-CURRENT-QTY TO RR-CURRENT-QTY
033700         MOVE INV-REORDER-POINT TO RR-REORDER-POINT
033800         COMPUTE WS-DIFFERENCE =
033900             INV-REORDER-POINT - INV-CURRENT-QTY
034000         IF WS-DIFFERENCE < ZERO
034100             MOVE ZERO TO WS-DIFFERENCE
034200         END-IF
034300         MOVE WS-DIFFERENCE TO RR-SHORTFALL
034400         WRITE REORDLST-IO-AREA FROM RL-REORDER-LINE
034500     END-IF.
034600     GO TO 2410-SCAN-LOOP.
034700 2400-EXIT.
034800     EXIT.
034900*================================================================*
035000* 2450 - ADD ONE ITEM'S VALUE INTO ITS CATEGORY BUCKET           *
035100*================================================================*
035200 2450-ACCUM-CATEGORY.
035300     MOVE 'N' TO WS-INV-FOUND-SW.
035400     SET WS-CAT-IDX TO 1.
035500     SEARCH WS-CAT-ENTRY
035600         AT END
035700             MOVE 'N' TO WS-INV-FOUND-SW
035800         WHEN WS-CAT-NAME (WS-CAT-IDX) = INV-CATEGORY
035900             MOVE 'Y' TO WS-INV-FOUND-SW
036000     END-SEARCH.
036100     IF NOT WS-INV-FOUND
036200         ADD 1 TO WS-CAT-COUNT
036300         SET WS-CAT-IDX TO WS-CAT-COUNT
036400         MOVE INV-CATEGORY TO WS-CAT-NAME (WS-CAT-IDX)
036500         MOVE ZERO TO WS-CAT-ITEM-COUNT (WS-CAT-IDX)
036600         MOVE ZERO TO WS-CAT-VALUE (WS-CAT-IDX)
036700     END-IF.
036800     ADD 1 TO WS-CAT-ITEM-COUNT (WS-CAT-IDX).
036900     ADD WS-ITEM-VALUE TO WS-CAT-VALUE (WS-CAT-IDX).
037000 2450-EXIT.
037100     EXIT.
037200*================================================================*
037300* 2600 - BUBBLE-SORT THE CATEGORY TABLE ASCENDING BY CAT-NAME    *
037400*================================================================*
037500 2600-SORT-CATEGORY-TABLE.
037600     IF WS-CAT-COUNT < 2
037700         GO TO 2600-EXIT
037800     END-IF.
037900     MOVE 'Y' TO WS-CAT-SWAP-SW.
038000 2610-PASS-LOOP.
038100     IF NOT WS-CAT-SWAP-MADE
038200         GO TO 2600-EXIT
038300     END-IF.
038400     MOVE 'N' TO WS-CAT-SWAP-SW.
038500     MOVE 1 TO WS-CAT-IDX-CTR.
038600 2620-COMPARE-LOOP.
038700     IF WS-CAT-IDX-CTR > WS-CAT-COUNT - 1
038800         GO TO 2610-PASS-LOOP
038900     END-IF.
039000     SET WS-CAT-IDX TO WS-CAT-IDX-CTR.
039100     IF WS-CAT-NAME (WS-CAT-IDX) > WS-CAT-NAME (WS-CAT-IDX + 1)
039200         PERFORM 2650-SWAP-ENTRIES THRU 2650-EXIT
039300         MOVE 'Y' TO WS-CAT-SWAP-SW
039400     END-IF.
039500     ADD 1 TO WS-CAT-IDX-CTR.
039600     GO TO 2620-COMPARE-LOOP.
039700 2600-EXIT.
039800     EXIT.
039900*================================================================*
040000* 2650 - SWAP TWO ADJACENT CATEGORY TABLE ENTRIES                *
040100*================================================================*
040200 2650-SWAP-ENTRIES.
040300     MOVE WS-CAT-ENTRY (WS-CAT-IDX) TO WS-CAT-ENTRY-HOLD.
040400     MOVE WS-CAT-ENTRY (WS-CAT-IDX + 1) TO WS-CAT-ENTRY (WS-CAT-IDX).
040500     MOVE WS-CAT-ENTRY-HOLD TO WS-CAT-ENTRY (WS-CAT-IDX + 1).
040600 2650-EXIT.
040700     EXIT.
040800*================================================================*
040900* 2950 - WRITE THE CATEGORY DETAIL LINES AND THE GRAND TOTAL     *
041000*================================================================*
041100 2950-WRITE-VALUATION-REPORT.
041200     MOVE 1 TO WS-CAT-IDX-CTR.
041300     PERFORM 2960-WRITE-CATEGORY-LINE THRU 2960-EXIT
041400         UNTIL WS-CAT-IDX-CTR > WS-CAT-COUNT.
041500     MOVE SPACES TO VL-CATEGORY.
041600     MOVE WS-TOTAL-ITEMS TO VL-ITEM-COUNT.
041700     MOVE WS-TOTAL-VALUE TO VL-TOTAL-VALUE.
041800     SET VL-GRAND-TOTAL-LINE TO TRUE.
041900     WRITE INVVALUE-IO-AREA FROM RL-VALUATION-LINE.
042000 2950-EXIT.
042100     EXIT.
042200*================================================================*
042300* 2960 - WRITE ONE CATEGORY DETAIL LINE                          *
042400*================================================================*
042500 2960-WRITE-CATEGORY-LINE.
042600     SET WS-CAT-IDX TO WS-CAT-IDX-CTR.
042700     MOVE WS-CAT-NAME (WS-CAT-IDX) TO VL-CATEGORY.
042800     MOVE WS-CAT-ITEM-COUNT (WS-CAT-IDX) TO VL-ITEM-COUNT.
042900     MOVE WS-CAT-VALUE (WS-CAT-IDX) TO VL-TOTAL-VALUE.
043000     SET VL-DETAIL-LINE TO TRUE.
043100     WRITE INVVALUE-IO-AREA FROM RL-VALUATION-LINE.
043200     ADD 1 TO WS-CAT-IDX-CTR.
043300 2960-EXIT.
043400     EXIT.
043500*================================================================*
043600* 9000 - CLOSE FILES AND END THE RUN                             *
043700*================================================================*
043800 9000-TERMINATE.
043900     CLOSE INVENTORY-MASTER.
044000     CLOSE MOVEMENT-IN.
044100     CLOSE STOCKCNT-IN.
044200     CLOSE REORDER-LIST-OUT.
044300     CLOSE STKDISCR-OUT.
044400     CLOSE INVVALUE-OUT.
044500 9000-EXIT.
044600     EXIT.
