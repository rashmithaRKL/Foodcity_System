000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C3                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Inventory Master / Movement / Stock-Take    *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C3                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Layout of INVENTORY-MASTER (relative, keyed by            *
002000*      INV-PRODUCT-ID) plus the two transaction files merged     *
002100*      against it during the nightly inventory-control step:     *
002200*      MOVEMENT-IN (stock adjustments) and STOCKCNT-IN (physical  *
002300*      stock-take counts).                                       *
002400*----------------------------------------------------------------*
002500*                                                                *
002600* CHANGE ACTIVITY :                                              *
002700*      $MOD(FCS01C3),COMP(BATCH),PROD(RETAIL  ):                 *
002800*                                                                *
002900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000*   $D0= CR4004 310 881017 RJH     : BASE - INVENTORY LAYOUT      CR4004
003100*   $D1= CR4720 310 930418 LNK     : ADD NEEDS-REORDER/LAST-UPD   CR4720
003200*        NOTE - WIDENS MASTER FROM 90 TO 94 BYTES, SEE FCS01INV   CR4720
003300*   $D2= CR5115 310 970911 RJH     : ADD MOVEMENT/STOCKCNT RECS   CR5115
003350*   $D3= CR5511 310 001013 LNK     : ADD 2-BYTE FILLER PAD,       CR5511
003360*        WIDENS MASTER FROM 94 TO 96 BYTES, SEE FCS01INV          CR5511
003400*                                                                *
003500******************************************************************
003600*    INVENTORY MASTER RECORD - RELATIVE, KEYED BY INV-PRODUCT-ID  *
003700*----------------------------------------------------------------*
003800 01  INVENTORY-RECORD.
003900     03  INV-PRODUCT-ID          PIC X(10).
004000     03  INV-PRODUCT-NAME        PIC X(30).
004100     03  INV-CURRENT-QTY         PIC S9(07) COMP-3.
004200     03  INV-MINIMUM-QTY         PIC S9(07) COMP-3.
004300     03  INV-REORDER-POINT       PIC S9(07) COMP-3.
004400     03  INV-UNIT-COST           PIC S9(05)V99 COMP-3.
004500     03  INV-CATEGORY            PIC X(15).
004600     03  INV-MOVEMENT-TYPE       PIC X(10).
004700         88  INV-MVT-PURCHASE             VALUE 'PURCHASE  '.
004800         88  INV-MVT-SALE                 VALUE 'SALE      '.
004900         88  INV-MVT-RETURN               VALUE 'RETURN    '.
005000         88  INV-MVT-DAMAGE               VALUE 'DAMAGE    '.
005100         88  INV-MVT-ADJUSTMENT           VALUE 'ADJUSTMENT'.
005200         88  INV-MVT-TRANSFER             VALUE 'TRANSFER  '.
005300     03  INV-MOVEMENT-QTY        PIC S9(07) COMP-3.
005400     03  INV-NEEDS-REORDER       PIC X(01).
005500         88  INV-REORDER-YES              VALUE 'Y'.
005600         88  INV-REORDER-NO               VALUE 'N'.
005700     03  INV-LAST-UPDATED        PIC X(08).
005800     03  INV-LAST-UPDATED-R REDEFINES INV-LAST-UPDATED.
005900         05  INV-UPD-CCYY        PIC 9(04).
006000         05  INV-UPD-MM          PIC 9(02).
006100         05  INV-UPD-DD          PIC 9(02).
006150     03  FILLER                  PIC X(02).
006200*----------------------------------------------------------------*
006300*    STOCK MOVEMENT TRANSACTION - MERGED AGAINST THE MASTER BY    *
006400*    MVT-PRODUCT-ID (PURCHASE/RETURN CARRY A POSITIVE QTY,        *
006500*    SALE/DAMAGE/TRANSFER A NEGATIVE QTY, ADJUSTMENT EITHER SIGN) *
006600*----------------------------------------------------------------*
006700 01  MOVEMENT-RECORD.
006800     03  MVT-PRODUCT-ID          PIC X(10).
006900     03  MVT-MOVEMENT-TYPE       PIC X(10).
007000     03  MVT-MOVEMENT-QTY        PIC S9(07) COMP-3.
007100     03  FILLER                  PIC X(01).
007200*----------------------------------------------------------------*
007300*    PHYSICAL STOCK-TAKE COUNT - MERGED AGAINST THE MASTER BY     *
007400*    CNT-PRODUCT-ID                                               *
007500*----------------------------------------------------------------*
007600 01  STOCKCNT-RECORD.
007700     03  CNT-PRODUCT-ID          PIC X(10).
007800     03  CNT-ACTUAL-QTY          PIC S9(07) COMP-3.
007900     03  FILLER                  PIC X(01).
