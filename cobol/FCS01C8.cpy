000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C8                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Report Line Layouts For All Job Steps       *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C8                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Print-line layouts for every report produced by the       *
002000*      nightly batch suite. Each line is a 132-byte group with   *
002100*      FILLER column spacers, matching the shop's report-writer  *
002200*      free-form print-line style.                               *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $MOD(FCS01C8),COMP(BATCH),PROD(RETAIL  ):                 *
002700*                                                                *
002800*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002900*   $D0= CR4008 310 881114 RJH     : BASE - DAILY SUMMARY/REORDER CR4008
003000*   $D1= CR4650 310 920801 LNK     : ADD REVENUE-BY-METHOD LINE   CR4650
003100*   $D2= CR4988 310 950103 LNK     : ADD VALUATION/PERIOD LINES   CR4988
003200*   $D3= CR5210 310 971209 RJH     : ADD ATTND/ALERT/DISCR LINES  CR5210
003300*                                                                *
003400******************************************************************
003500*    DAILY SALES SUMMARY - ONE LINE PER BUSINESS DATE             *
003600*----------------------------------------------------------------*
003700 01  RL-DAILY-SUMMARY.
003800     03  DS-BUSINESS-DATE        PIC X(10).
003900     03  FILLER                  PIC X(02) VALUE SPACES.
004000     03  DS-TOTAL-ORDERS         PIC ZZZ,ZZ9.
004100     03  FILLER                  PIC X(02) VALUE SPACES.
004200     03  DS-COMPLETED-ORDERS     PIC ZZZ,ZZ9.
004300     03  FILLER                  PIC X(02) VALUE SPACES.
004400     03  DS-PENDING-ORDERS       PIC ZZZ,ZZ9.
004500     03  FILLER                  PIC X(02) VALUE SPACES.
004600     03  DS-CANCELLED-ORDERS     PIC ZZZ,ZZ9.
004700     03  FILLER                  PIC X(02) VALUE SPACES.
004800     03  DS-REFUNDED-ORDERS      PIC ZZZ,ZZ9.
004900     03  FILLER                  PIC X(02) VALUE SPACES.
005000     03  DS-TOTAL-REVENUE        PIC Z,ZZZ,ZZ9.99.
005100     03  FILLER                  PIC X(02) VALUE SPACES.
005200     03  DS-AVERAGE-ORDER-VALUE  PIC ZZ,ZZ9.99.
005300     03  FILLER                  PIC X(48) VALUE SPACES.
005400*----------------------------------------------------------------*
005500*    ORDER REJECT LINE - ONE PER ORDER FAILING VALIDATION         *
005600*----------------------------------------------------------------*
005700 01  RL-ORDER-REJECT.
005800     03  OR-ORDER-ID             PIC X(10).
005900     03  FILLER                  PIC X(02) VALUE SPACES.
006000     03  OR-REASON               PIC X(40).
006100     03  FILLER                  PIC X(80) VALUE SPACES.
006200*----------------------------------------------------------------*
006300*    REVENUE BY PAYMENT METHOD - CONTROL BREAK ON METHOD          *
006400*----------------------------------------------------------------*
006500 01  RL-REV-BY-METHOD.
006600     03  RM-PAYMENT-METHOD       PIC X(14).
006700     03  FILLER                  PIC X(02) VALUE SPACES.
006800     03  RM-TOTAL-AMOUNT         PIC Z,ZZZ,ZZ9.99.
006900     03  FILLER                  PIC X(02) VALUE SPACES.
007000     03  RM-TRANSACTION-COUNT    PIC ZZZ,ZZ9.
007100     03  FILLER                  PIC X(02) VALUE SPACES.
007200     03  RM-LINE-TYPE            PIC X(05).
007300         88  RM-DETAIL-LINE               VALUE 'DETL '.
007400         88  RM-GRAND-TOTAL-LINE          VALUE 'GTOT '.
007500     03  FILLER                  PIC X(87) VALUE SPACES.
007600*----------------------------------------------------------------*
007700*    INVENTORY REORDER LIST                                      *
007800*----------------------------------------------------------------*
007900 01  RL-REORDER-LINE.
008000     03  RR-PRODUCT-ID           PIC X(10).
008100     03  FILLER                  PIC X(02) VALUE SPACES.
008200     03  RR-PRODUCT-NAME         PIC X(30).
008300     03  FILLER                  PIC X(02) VALUE SPACES.
008400     03  RR-CURRENT-QTY          PIC -ZZZ,ZZ9.
008500     03  FILLER                  PIC X(02) VALUE SPACES.
008600     03  RR-REORDER-POINT        PIC ZZZ,ZZ9.
008700     03  FILLER                  PIC X(02) VALUE SPACES.
008800     03  RR-SHORTFALL            PIC ZZZ,ZZ9.
008900     03  FILLER                  PIC X(53) VALUE SPACES.
009000*----------------------------------------------------------------*
009100*    STOCK-TAKE DISCREPANCY LIST                                 *
009200*----------------------------------------------------------------*
009300 01  RL-STK-DISCREPANCY.
009400     03  SD-PRODUCT-ID           PIC X(10).
009500     03  FILLER                  PIC X(02) VALUE SPACES.
009600     03  SD-EXPECTED-QTY         PIC -ZZZ,ZZ9.
009700     03  FILLER                  PIC X(02) VALUE SPACES.
009800     03  SD-ACTUAL-QTY           PIC -ZZZ,ZZ9.
009900     03  FILLER                  PIC X(02) VALUE SPACES.
010000     03  SD-DIFFERENCE           PIC -ZZZ,ZZ9.
010100     03  FILLER                  PIC X(94) VALUE SPACES.
010200*----------------------------------------------------------------*
010300*    INVENTORY VALUATION BY CATEGORY - CONTROL BREAK ON CATEGORY  *
010400*----------------------------------------------------------------*
010500 01  RL-VALUATION-LINE.
010600     03  VL-CATEGORY             PIC X(15).
010700     03  FILLER                  PIC X(02) VALUE SPACES.
010800     03  VL-ITEM-COUNT           PIC ZZZ,ZZ9.
010900     03  FILLER                  PIC X(02) VALUE SPACES.
011000     03  VL-TOTAL-VALUE          PIC Z,ZZZ,ZZ9.99.
011100     03  FILLER                  PIC X(02) VALUE SPACES.
011200     03  VL-LINE-TYPE            PIC X(05).
011300         88  VL-DETAIL-LINE               VALUE 'DETL '.
011400         88  VL-GRAND-TOTAL-LINE          VALUE 'GTOT '.
011500     03  FILLER                  PIC X(89) VALUE SPACES.
011600*----------------------------------------------------------------*
011700*    PRICE / STOCK ALERT LIST - LOW-STOCK, OUT-OF-STOCK,          *
011800*    EXPIRING-SOON, AND QUALITY-ISSUE PRODUCTS                    *
011900*----------------------------------------------------------------*
012000 01  RL-PRICE-ALERT.
012100     03  PA-PRODUCT-ID           PIC X(10).
012200     03  FILLER                  PIC X(02) VALUE SPACES.
012300     03  PA-PRODUCT-NAME         PIC X(30).
012400     03  FILLER                  PIC X(02) VALUE SPACES.
012500     03  PA-ALERT-TYPE           PIC X(14).
012600         88  PA-LOW-STOCK                 VALUE 'LOW_STOCK     '.
012700         88  PA-OUT-OF-STOCK              VALUE 'OUT_OF_STOCK  '.
012800         88  PA-EXPIRING-SOON             VALUE 'EXPIRING_SOON '.
012900         88  PA-QUALITY-ISSUE             VALUE 'QUALITY_ISSUE '.
013000     03  FILLER                  PIC X(02) VALUE SPACES.
013100     03  PA-STOCK-QTY            PIC ZZZ,ZZ9.
013200     03  FILLER                  PIC X(60) VALUE SPACES.
013300*----------------------------------------------------------------*
013400*    EMPLOYEE ATTENDANCE / LEAVE / PERFORMANCE SUMMARY            *
013500*----------------------------------------------------------------*
013600 01  RL-ATTND-SUMMARY.
013700     03  AS-PERIOD-START         PIC X(10).
013800     03  FILLER                  PIC X(01) VALUE SPACES.
013900     03  AS-PERIOD-END           PIC X(10).
014000     03  FILLER                  PIC X(02) VALUE SPACES.
014100     03  AS-PRESENT-COUNT        PIC ZZZ,ZZ9.
014200     03  FILLER                  PIC X(02) VALUE SPACES.
014300     03  AS-ABSENT-COUNT         PIC ZZZ,ZZ9.
014400     03  FILLER                  PIC X(02) VALUE SPACES.
014500     03  AS-LATE-COUNT           PIC ZZZ,ZZ9.
014600     03  FILLER                  PIC X(02) VALUE SPACES.
014700     03  AS-ANNUAL-COUNT         PIC ZZ9.
014800     03  AS-SICK-COUNT           PIC ZZ9.
014900     03  AS-CASUAL-COUNT         PIC ZZ9.
015000     03  AS-MATERNITY-COUNT      PIC ZZ9.
015100     03  AS-PATERNITY-COUNT      PIC ZZ9.
015200     03  AS-UNPAID-COUNT         PIC ZZ9.
015300     03  FILLER                  PIC X(02) VALUE SPACES.
015400     03  AS-AVERAGE-RATING       PIC Z9.99.
015500     03  FILLER                  PIC X(45) VALUE SPACES.
015600*----------------------------------------------------------------*
015700*    DAILY / PERIOD ANALYTICS SUMMARY - ANALYTICS ROLL-UP STEP    *
015800*----------------------------------------------------------------*
015900 01  RL-PERIOD-SUMMARY.
016000     03  PS-PERIOD-START         PIC X(10).
016100     03  FILLER                  PIC X(01) VALUE SPACES.
016200     03  PS-PERIOD-END           PIC X(10).
016300     03  FILLER                  PIC X(02) VALUE SPACES.
016400     03  PS-TOTAL-REVENUE        PIC Z,ZZZ,ZZ9.99.
016500     03  FILLER                  PIC X(02) VALUE SPACES.
016600     03  PS-ORDER-COUNT          PIC ZZZ,ZZ9.
016700     03  FILLER                  PIC X(02) VALUE SPACES.
016800     03  PS-COMPLETED-COUNT      PIC ZZZ,ZZ9.
016900     03  FILLER                  PIC X(02) VALUE SPACES.
017000     03  PS-AVERAGE-ORDER-VALUE  PIC ZZ,ZZ9.99.
017100     03  FILLER                  PIC X(40) VALUE SPACES.
017200 01  RL-STATUS-BREAKOUT.
017300     03  SB-ORDER-STATUS         PIC X(10).
017400     03  FILLER                  PIC X(02) VALUE SPACES.
017500     03  SB-STATUS-COUNT         PIC ZZZ,ZZ9.
017600     03  FILLER                  PIC X(108) VALUE SPACES.
