000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01EMP                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Employee Attendance/Leave Roll-Up           *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01EMP                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Rolls up ATTENDANCE-IN, LEAVE-IN, and PERFRATE-IN for the  *
002000*      reporting period given on the PARMIN card, and writes the  *
002100*      Attendance/Leave/Performance Summary line to ATTND-OUT.    *
002200*                                                                *
002300* ENTRY POINT = FCS01EMP                                         *
002400*                                                                *
002500*----------------------------------------------------------------*
002600* CHANGE ACTIVITY :                                              *
002700*      $MOD(FCS01EMP),COMP(BATCH),PROD(RETAIL  ):                *
002800*                                                                *
002900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000*   $D0= CR4007 100 881031 RJH     : BASE - PRESENT/ABSENT/LATE   *
003100*   $D1= CR5001 110 960205 LNK     : ADD LEAVE-TYPE AND RATING     *
003200*        ACCUMULATION, PARMIN PERIOD-START/END CARD                *
003300*   $D2= CR5294 120 990302 LNK     : Y2K - PERIOD DATES 4-DIGIT   *
003400*        YEAR, LEAVE-IN-RANGE TEST NOW COMPARES CCYYMMDD          *
003500*   $D3= CR5507 130 001011 LNK     : LEAVE MUST BE FULLY INSIDE   *
003600*        THE PERIOD - PARTIAL OVERLAP NO LONGER COUNTED           *
003650*   $D4= CR5521 140 001015 LNK     : ATTENDANCE-IN FD CORRECTED   *
003660*        30->27, SEE FCS01C5 D2 - FD NEVER MATCHED THE FIXED       *
003670*        27-BYTE LAYOUT THIS COPYBOOK'S OWN COMMENTS DOCUMENT      *
003700*                                                                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. FCS01EMP.
004100 AUTHOR. R J HARMAN.
004200 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
004300 DATE-WRITTEN. 10/31/88.
004400 DATE-COMPILED.
004500 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PARM-CARD-IN ASSIGN TO PARMIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-PARMIN-STATUS.
005700     SELECT ATTENDANCE-IN ASSIGN TO ATTNDIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-ATTNDIN-STATUS.
006000     SELECT LEAVE-IN ASSIGN TO LEAVEIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-LEAVEIN-STATUS.
006300     SELECT PERFRATE-IN ASSIGN TO PERFIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-PERFIN-STATUS.
006600     SELECT ATTND-SUMMARY-OUT ASSIGN TO ATTNDOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-ATTNDOUT-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  PARM-CARD-IN
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 18 CHARACTERS.
007400 01  PARM-IO-AREA                PIC X(18).
007500 FD  ATTENDANCE-IN
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 27 CHARACTERS.
007800 01  ATT-IO-AREA                 PIC X(27).
007900 FD  LEAVE-IN
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 40 CHARACTERS.
008200 01  LVE-IO-AREA                 PIC X(40).
008300 FD  PERFRATE-IN
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 25 CHARACTERS.
008600 01  PRF-IO-AREA                 PIC X(25).
008700 FD  ATTND-SUMMARY-OUT
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS.
009000 01  ATTNDOUT-IO-AREA            PIC X(132).
009100 WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300 COPY FCS01C7.
009400 COPY FCS01C5.
009500 COPY FCS01C8.
009600*----------------------------------------------------------------*
009700 01  WS-FILE-STATUSES.
009800     03  WS-PARMIN-STATUS        PIC X(02) VALUE '00'.
009900     03  WS-ATTNDIN-STATUS       PIC X(02) VALUE '00'.
010000     03  WS-LEAVEIN-STATUS       PIC X(02) VALUE '00'.
010100     03  WS-PERFIN-STATUS        PIC X(02) VALUE '00'.
010200     03  WS-ATTNDOUT-STATUS      PIC X(02) VALUE '00'.
010300     03  FILLER                  PIC X(02).
010400 01  WS-EOF-SWITCHES.
010500     03  WS-ATTNDIN-EOF-SW       PIC X(01) VALUE 'N'.
010600         88  WS-ATTNDIN-EOF                VALUE 'Y'.
010700     03  WS-LEAVEIN-EOF-SW       PIC X(01) VALUE 'N'.
010800         88  WS-LEAVEIN-EOF                VALUE 'Y'.
010900     03  WS-PERFIN-EOF-SW        PIC X(01) VALUE 'N'.
011000         88  WS-PERFIN-EOF                 VALUE 'Y'.
011100     03  FILLER                  PIC X(01).
011200*----------------------------------------------------------------*
011300* Reporting period, taken off the PARMIN card                    *
011400*----------------------------------------------------------------*
011500 01  WS-PERIOD-PARM.
011600     03  WS-PERIOD-START         PIC 9(08) VALUE ZERO.
011700     03  WS-PERIOD-START-R REDEFINES WS-PERIOD-START.
011800         05  WS-PSTART-CCYY      PIC 9(04).
011900         05  WS-PSTART-MM        PIC 9(02).
012000         05  WS-PSTART-DD        PIC 9(02).
012100     03  WS-PERIOD-END           PIC 9(08) VALUE ZERO.
012200     03  WS-PERIOD-END-R REDEFINES WS-PERIOD-END.
012300         05  WS-PEND-CCYY        PIC 9(04).
012400         05  WS-PEND-MM          PIC 9(02).
012500         05  WS-PEND-DD          PIC 9(02).
012550     03  FILLER                  PIC X(02).
012600 01  WS-PARM-CARD-R.
012700     03  WS-PARM-START           PIC 9(08).
012800     03  WS-PARM-END             PIC 9(08).
012850     03  FILLER                  PIC X(02).
012900*----------------------------------------------------------------*
013000 01  WS-ATTND-COUNTERS.
013100     03  WS-PRESENT-COUNT        PIC S9(07) COMP VALUE ZERO.
013200     03  WS-ABSENT-COUNT         PIC S9(07) COMP VALUE ZERO.
013300     03  WS-LATE-COUNT           PIC S9(07) COMP VALUE ZERO.
013400     03  FILLER                  PIC X(01).
013500 01  WS-LEAVE-COUNTERS.
013600     03  WS-ANNUAL-COUNT         PIC S9(05) COMP VALUE ZERO.
013700     03  WS-SICK-COUNT           PIC S9(05) COMP VALUE ZERO.
013800     03  WS-CASUAL-COUNT         PIC S9(05) COMP VALUE ZERO.
013900     03  WS-MATERNITY-COUNT      PIC S9(05) COMP VALUE ZERO.
014000     03  WS-PATERNITY-COUNT      PIC S9(05) COMP VALUE ZERO.
014100     03  WS-UNPAID-COUNT         PIC S9(05) COMP VALUE ZERO.
014200     03  FILLER                  PIC X(01).
014300 01  WS-RATING-ACCUM.
014400     03  WS-RATING-SUM           PIC S9(09) COMP VALUE ZERO.
014500     03  WS-RATING-COUNT         PIC S9(07) COMP VALUE ZERO.
014600     03  WS-AVERAGE-RATING       PIC S9(03)V99 COMP-3 VALUE ZERO.
014700     03  FILLER                  PIC X(01).
014800*----------------------------------------------------------------*
015000 PROCEDURE DIVISION.
015100*================================================================*
015200* 1000 - MAINLINE                                                *
015300*================================================================*
015400 1000-MAINLINE.
015500     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
015600     PERFORM 2000-ACCUM-ATTENDANCE THRU 2000-EXIT
015700         UNTIL WS-ATTNDIN-EOF.
015800     PERFORM 2100-ACCUM-LEAVE-TYPE THRU 2100-EXIT
015900         UNTIL WS-LEAVEIN-EOF.
016000     PERFORM 2200-ACCUM-RATING THRU 2200-EXIT
016100         UNTIL WS-PERFIN-EOF.
016200     PERFORM 2900-WRITE-ATTND-SUMMARY THRU 2900-EXIT.
016300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016400     STOP RUN.
016500 1000-EXIT.
016600     EXIT.
016700*================================================================*
016800* 1100 - READ THE PARMIN PERIOD CARD, OPEN FILES                 *
016900*================================================================*
017000 1100-INITIALIZE.
017100     INITIALIZE WS-HEADER.
017200     MOVE 'FCS01EMP' TO WS-PROGRAM-ID.
017300     OPEN INPUT PARM-CARD-IN.
017400     READ PARM-CARD-IN INTO WS-PARM-CARD-R
017500         AT END
017600             MOVE ZERO TO WS-PARM-START
017700             MOVE ZERO TO WS-PARM-END
017800     END-READ.
017900     CLOSE PARM-CARD-IN.
018000     MOVE WS-PARM-START TO WS-PERIOD-START.
018100     MOVE WS-PARM-END TO WS-PERIOD-END.
018200     OPEN INPUT ATTENDANCE-IN.
018300     OPEN INPUT LEAVE-IN.
018400     OPEN INPUT PERFRATE-IN.
018500     OPEN OUTPUT ATTND-SUMMARY-OUT.
018600     PERFORM 1150-READ-ATTENDANCE THRU 1150-EXIT.
018700     PERFORM 1160-READ-LEAVE THRU 1160-EXIT.
018800     PERFORM 1170-READ-PERFRATE THRU 1170-EXIT.
018900 1100-EXIT.
019000     EXIT.
019100*================================================================*
019200* 1150 - READ NEXT ATTENDANCE RECORD                             *
019300*================================================================*
019400 1150-READ-ATTENDANCE.
019500     READ ATTENDANCE-IN INTO EMPLOYEE-ATTENDANCE-RECORD
019600         AT END
019700             MOVE 'Y' TO WS-ATTNDIN-EOF-SW
019800     END-READ.
019900 1150-EXIT.
020000     EXIT.
020100*================================================================*
020200* 1160 - READ NEXT LEAVE RECORD                                  *
020300*================================================================*
020400 1160-READ-LEAVE.
020500     READ LEAVE-IN INTO LEAVE-RECORD
020600         AT END
020700             MOVE 'Y' TO WS-LEAVEIN-EOF-SW
020800     END-READ.
020900 1160-EXIT.
021000     EXIT.
021100*================================================================*
021200* 1170 - READ NEXT PERFORMANCE RATING RECORD                     *
021300*================================================================*
021400 1170-READ-PERFRATE.
021500     READ PERFRATE-IN INTO PERFRATE-RECORD
021600         AT END
021700             MOVE 'Y' TO WS-PERFIN-EOF-SW
021800     END-READ.
021900 1170-EXIT.
022000     EXIT.
022100*================================================================*
022200* 2000 - ACCUM-ATTENDANCE - PRESENT/ABSENT/LATE CONTROL TOTALS    *
022300*        ACROSS ALL EMPLOYEES IN THE PERIOD                       *
022400*================================================================*
022500 2000-ACCUM-ATTENDANCE.
022600     EVALUATE TRUE
022700         WHEN ATT-STAT-PRESENT
022800             ADD 1 TO WS-PRESENT-COUNT
022900         WHEN ATT-STAT-ABSENT
023000             ADD 1 TO WS-ABSENT-COUNT
023100         WHEN ATT-STAT-LATE
023200             ADD 1 TO WS-LATE-COUNT
023300         WHEN OTHER
023400             CONTINUE
023500     END-EVALUATE.
023600     PERFORM 1150-READ-ATTENDANCE THRU 1150-EXIT.
023700 2000-EXIT.
023800     EXIT.
023900*================================================================*
024000* 2100 - ACCUM-LEAVE-TYPE - LEAVE-TYPE COUNTS FOR LEAVE RECORDS   *
024100*        FULLY CONTAINED WITHIN THE REPORTING PERIOD (BOTH        *
024200*        BOUNDS INCLUSIVE - A PARTIALLY-OVERLAPPING LEAVE IS      *
024300*        EXCLUDED)                                                *
024400*================================================================*
024500 2100-ACCUM-LEAVE-TYPE.
024600     IF LVE-START-DATE NOT < WS-PERIOD-START
024700         AND LVE-END-DATE NOT > WS-PERIOD-END
024800         EVALUATE TRUE
024900             WHEN LVE-TYPE-ANNUAL
025000                 ADD 1 TO WS-ANNUAL-COUNT
025100             WHEN LVE-TYPE-SICK
025200                 ADD 1 TO WS-SICK-COUNT
025300             WHEN LVE-TYPE-CASUAL
025400                 ADD 1 TO WS-CASUAL-COUNT
025500             WHEN LVE-TYPE-MATERNITY
025600                 ADD 1 TO WS-MATERNITY-COUNT
025700             WHEN LVE-TYPE-PATERNITY
025800                 ADD 1 TO WS-PATERNITY-COUNT
025900             WHEN LVE-TYPE-UNPAID
026000                 ADD 1 TO WS-UNPAID-COUNT
026100             WHEN OTHER
026200                 CONTINUE
026300         END-EVALUATE
026400     END-IF.
026500     PERFORM 1160-READ-LEAVE THRU 1160-EXIT.
026600 2100-EXIT.
026700     EXIT.
026800*================================================================*
026900* 2200 - ACCUM-RATING - RUNNING SUM AND COUNT OF PERFORMANCE      *
027000*        REVIEW RATINGS FOR THE PERIOD                            *
027100*================================================================*
027200 2200-ACCUM-RATING.
027300     ADD PRF-RATING TO WS-RATING-SUM.
027400     ADD 1 TO WS-RATING-COUNT.
027500     PERFORM 1170-READ-PERFRATE THRU 1170-EXIT.
027600 2200-EXIT.
027700     EXIT.
027800*================================================================*
027900* 2900 - WRITE-ATTND-SUMMARY - COMPUTE THE AVERAGE RATING AND     *
028000*        WRITE THE ONE-LINE PERIOD SUMMARY                        *
028100*================================================================*
028200 2900-WRITE-ATTND-SUMMARY.
028300     IF WS-RATING-COUNT = ZERO
028400         MOVE ZERO TO WS-AVERAGE-RATING
028500     ELSE
028600         COMPUTE WS-AVERAGE-RATING ROUNDED =
028700             WS-RATING-SUM / WS-RATING-COUNT
028800     END-IF.
028900     MOVE WS-PERIOD-START TO AS-PERIOD-START.
029000     MOVE WS-PERIOD-END TO AS-PERIOD-END.
029100     MOVE WS-PRESENT-COUNT TO AS-PRESENT-COUNT.
029200     MOVE WS-ABSENT-COUNT TO AS-ABSENT-COUNT.
029300     MOVE WS-LATE-COUNT TO AS-LATE-COUNT.
029400     MOVE WS-ANNUAL-COUNT TO AS-ANNUAL-COUNT.
029500     MOVE WS-SICK-COUNT TO AS-SICK-COUNT.
029600     MOVE WS-CASUAL-COUNT TO AS-CASUAL-COUNT.
029700     MOVE WS-MATERNITY-COUNT TO AS-MATERNITY-COUNT.
029800     MOVE WS-PATERNITY-COUNT TO AS-PATERNITY-COUNT.
029900     MOVE WS-UNPAID-COUNT TO AS-UNPAID-COUNT.
030000     MOVE WS-AVERAGE-RATING TO AS-AVERAGE-RATING.
030100     WRITE ATTNDOUT-IO-AREA FROM RL-ATTND-SUMMARY.
030200 2900-EXIT.
030300     EXIT.
030400*================================================================*
030500* 9000 - CLOSE FILES AND END THE RUN                             *
030600*================================================================*
030700 9000-TERMINATE.
030800     CLOSE ATTENDANCE-IN.
030900     CLOSE LEAVE-IN.
031000     CLOSE PERFRATE-IN.
031100     CLOSE ATTND-SUMMARY-OUT.
031200 9000-EXIT.
031300     EXIT.
