000100******************************************************************
000200*                                                                *
000300* MODULE NAME = FCS01ORD                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Nightly Order Posting                       *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH              FCS01ORD                                *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Reads the day's ORDERS-IN transaction file (a header      *
002000*      record followed by ITEM-COUNT item lines), validates each *
002100*      order, posts inventory depletion/reversal against         *
002200*      PRODUCT-MASTER, and accumulates the daily control totals  *
002300*      printed on the Daily Sales Summary. Orders that fail      *
002400*      validation are skipped and listed on the reject list      *
002500*      instead of being posted.                                  *
002600*                                                                *
002700* ENTRY POINT = FCS01ORD                                         *
002800*                                                                *
002900*----------------------------------------------------------------*
003000* CHANGE ACTIVITY :                                              *
003100*      $MOD(FCS01ORD),COMP(BATCH),PROD(RETAIL  ):                *
003200*                                                                *
003300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003400*   $D0= CR4001 100 881114 RJH     : BASE - ORDER POSTING RUN     *
003500*   $D1= CR4002 100 881128 RJH     : ADD PRODUCT STOCK DEPLETION  *
003600*   $D2= CR4090 110 890306 RJH     : ADD REFUND REVERSAL LOGIC    *
003700*   $D3= CR4188 120 900622 RJH     : ADD RUN-DATE/TIME TO HEADER  *
003800*   $D4= CR4340 130 910910 LNK     : ADD ORDER-REJECT-OUT LISTING *
003900*   $D5= CR4477 140 950814 LNK     : ADD ROUNDING WORK FIELDS     *
004000*        FOR AVERAGE-ORDER-VALUE COMPUTATION                     *
004100*   $D6= CR4802 150 930915 LNK     : PRODUCT LAYOUT PICKS UP      *
004200*        EXPIRY-DATE FIELD, NO IMPACT TO THIS PROGRAM             *
004300*   $D7= CR4990 160 960111 LNK     : KEY/RRN TABLE REPLACES OLD   *
004400*        SEQUENTIAL PRODUCT SCAN - RELATIVE FILE HAS NO INDEX     *
004500*   $D8= CR5115 170 970911 RJH     : NO CHANGE - RECOMPILE ONLY   *
004600*   $D9= CR5290 180 990226 LNK     : Y2K - RUN-CENTURY NOW 4-DIG  *
004700*   $DA= CR5502 190 001004 LNK     : VALIDATION NOW REJECTS BLANK *
004800*        TOTAL-AMT PER AUDIT FINDING 00-118                      *
004810*   $DB= CR5517 200 001015 LNK     : 2300-POST-REFUND NOW SETS    *
004820*        ORDER-STATUS TO REFUNDED - WAS LEFT PENDING, CONTROL     *
004830*        TOTALS NEVER COUNTED A REFUND                            *
004900*                                                                *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. FCS01ORD.
005300 AUTHOR. R J HARMAN.
005400 INSTALLATION. FOODCITY DATA PROCESSING - RETAIL SYSTEMS.
005500 DATE-WRITTEN. 11/14/88.
005600 DATE-COMPILED.
005700 SECURITY. FOODCITY INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ORDERS-IN ASSIGN TO ORDERIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-ORDERIN-STATUS.
006900     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
007000         ORGANIZATION IS RELATIVE
007100         ACCESS MODE IS DYNAMIC
007200         RELATIVE KEY IS WS-PRD-RRN
007300         FILE STATUS IS WS-PRODMSTR-STATUS.
007400     SELECT DAILY-SUMMARY-OUT ASSIGN TO DLYSUMRY
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-DLYSUM-STATUS.
007700     SELECT ORDER-REJECT-OUT ASSIGN TO ORDREJCT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-ORDREJ-STATUS.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ORDERS-IN
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 95 CHARACTERS.
008500 01  ORD-IO-AREA                 PIC X(95).
008600 FD  PRODUCT-MASTER
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 84 CHARACTERS.
008900 01  PRD-IO-AREA                 PIC X(84).
009000 FD  DAILY-SUMMARY-OUT
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS.
009300 01  DLYSUM-IO-AREA              PIC X(132).
009400 FD  ORDER-REJECT-OUT
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS.
009700 01  ORDREJ-IO-AREA              PIC X(132).
009800 WORKING-STORAGE SECTION.
009900*----------------------------------------------------------------*
010000* Shop-common run-header, error-message and rounding work area   *
010100*----------------------------------------------------------------*
010200 COPY FCS01C7.
010300*----------------------------------------------------------------*
010400* Order header / order-item layouts (FCS01C1 - REDEFINES on the  *
010500* same 95-byte buffer since item lines carry no order key and    *
010600* differ entirely in shape from the header line)                 *
010700*----------------------------------------------------------------*
010800 COPY FCS01C1.
010900*----------------------------------------------------------------*
011000* Product master layout (FCS01C6)                                *
011100*----------------------------------------------------------------*
011200 COPY FCS01C6.
011300*----------------------------------------------------------------*
011400* Report line layouts (FCS01C8)                                  *
011500*----------------------------------------------------------------*
011600 COPY FCS01C8.
011700*----------------------------------------------------------------*
011800* File status and end-of-file switches                          *
011900*----------------------------------------------------------------*
012000 01  WS-FILE-STATUSES.
012100     03  WS-ORDERIN-STATUS       PIC X(02) VALUE '00'.
012200     03  WS-PRODMSTR-STATUS      PIC X(02) VALUE '00'.
012300     03  WS-DLYSUM-STATUS        PIC X(02) VALUE '00'.
012400     03  WS-ORDREJ-STATUS        PIC X(02) VALUE '00'.
012410     03  FILLER                  PIC X(02).
012500 01  WS-EOF-SWITCHES.
012600     03  WS-ORDERIN-EOF-SW       PIC X(01) VALUE 'N'.
012700         88  WS-ORDERIN-EOF               VALUE 'Y'.
012710     03  FILLER                  PIC X(01).
012800*----------------------------------------------------------------*
012900* Product key/RRN lookup table - relative file has no INDEXED    *
013000* organization on this box, so the master is pre-loaded once and *
013100* the table is searched linearly to translate PRODUCT-ID into a  *
013200* relative record number before every keyed READ/REWRITE         *
013300*----------------------------------------------------------------*
013400 01  WS-PRD-KEY-TABLE.
013500     03  WS-PRD-TABLE-COUNT      PIC S9(04) COMP VALUE ZERO.
013550     03  FILLER                  PIC X(01).
013600     03  WS-PRD-KEY-ENTRY OCCURS 2000 TIMES
013700                             INDEXED BY WS-PRD-IDX.
013800         05  WS-PRD-TBL-ID       PIC X(10).
013900         05  WS-PRD-TBL-RRN      PIC S9(08) COMP.
014000 77  WS-PRD-RRN                  PIC S9(08) COMP VALUE ZERO.
014100 77  WS-PRD-SEARCH-IDX           PIC S9(04) COMP VALUE ZERO.
014200 77  WS-PRD-FOUND-SW             PIC X(01) VALUE 'N'.
014300     88  WS-PRD-FOUND                     VALUE 'Y'.
014400*----------------------------------------------------------------*
014500* Order-item index and control counters/accumulators (all COMP   *
014600* per shop convention)                                            *
014700*----------------------------------------------------------------*
014800 01  WS-ORDER-COUNTERS.
014900     03  WS-ITEM-SUB             PIC S9(04) COMP VALUE ZERO.
015000     03  WS-CUR-BUS-DATE         PIC X(08) VALUE SPACES.
015100     03  WS-CUR-BUS-DATE-R REDEFINES WS-CUR-BUS-DATE.
015200         05  WS-CBD-CCYY         PIC 9(04).
015300         05  WS-CBD-MM           PIC 9(02).
015400         05  WS-CBD-DD           PIC 9(02).
015450     03  FILLER                  PIC X(01).
015500 01  WS-DAILY-TOTALS.
015600     03  WS-TOTAL-ORDERS         PIC S9(07) COMP VALUE ZERO.
015700     03  WS-COMPLETED-ORDERS     PIC S9(07) COMP VALUE ZERO.
015800     03  WS-PENDING-ORDERS       PIC S9(07) COMP VALUE ZERO.
015900     03  WS-CANCELLED-ORDERS     PIC S9(07) COMP VALUE ZERO.
016000     03  WS-REFUNDED-ORDERS      PIC S9(07) COMP VALUE ZERO.
016100     03  WS-TOTAL-REVENUE        PIC S9(09)V99 COMP-3 VALUE ZERO.
016200     03  WS-AVERAGE-ORDER-VALUE  PIC S9(07)V99 COMP-3 VALUE ZERO.
016250     03  FILLER                  PIC X(01).
016300 01  WS-EDIT-FIELDS.
016400     03  WS-EDIT-TOTAL-AMT       PIC 9(07)V99.
016450     03  FILLER                  PIC X(01).
016500*----------------------------------------------------------------*
016600 PROCEDURE DIVISION.
016700*================================================================*
016800* 1000 - MAINLINE                                                *
016900*================================================================*
017000 1000-MAINLINE.
017100     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
017200     PERFORM 1200-LOAD-PRODUCT-KEY-TABLE THRU 1200-EXIT.
017300     PERFORM 2000-PROCESS-ORDER THRU 2000-EXIT
017400         UNTIL WS-ORDERIN-EOF.
017500     PERFORM 2900-WRITE-DAILY-SUMMARY THRU 2900-EXIT.
017600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017700     STOP RUN.
017800 1000-EXIT.
017900     EXIT.
018000*================================================================*
018100* 1100 - OPEN FILES, INITIALIZE WORK AREAS                       *
018200*================================================================*
018300 1100-INITIALIZE.
018400     INITIALIZE WS-HEADER.
018500     MOVE 'FCS01ORD' TO WS-PROGRAM-ID.
018600     INITIALIZE WS-DAILY-TOTALS.
018700     OPEN INPUT ORDERS-IN.
018800     IF WS-ORDERIN-STATUS NOT = '00'
018900         MOVE 'ORDERS-IN OPEN FAILED' TO EM-DETAIL
019000         PERFORM 9900-WRITE-ERROR-MESSAGE THRU 9900-EXIT
019100         GO TO 9000-TERMINATE
019200     END-IF
019300     OPEN I-O PRODUCT-MASTER.
019400     IF WS-PRODMSTR-STATUS NOT = '00'
019500         MOVE 'PRODUCT-MASTER OPEN FAILED' TO EM-DETAIL
019600         PERFORM 9900-WRITE-ERROR-MESSAGE THRU 9900-EXIT
019700         GO TO 9000-TERMINATE
019800     END-IF
019900     OPEN OUTPUT DAILY-SUMMARY-OUT.
020000     OPEN OUTPUT ORDER-REJECT-OUT.
020100     PERFORM 1150-READ-ORDER-HDR THRU 1150-EXIT.
020200 1100-EXIT.
020300     EXIT.
020400*================================================================*
020500* 1150 - READ NEXT ORDER HEADER LINE                             *
020600*================================================================*
020700 1150-READ-ORDER-HDR.
020800     READ ORDERS-IN INTO ORDER-HDR-RECORD
020900         AT END
021000             MOVE 'Y' TO WS-ORDERIN-EOF-SW
021100     END-READ.
021200 1150-EXIT.
021300     EXIT.
021400*================================================================*
021500* 1200 - PRE-LOAD PRODUCT-MASTER KEY/RRN TABLE                   *
021600*================================================================*
021700 1200-LOAD-PRODUCT-KEY-TABLE.
021800     MOVE ZERO TO WS-PRD-TABLE-COUNT.
021900     MOVE ZERO TO WS-PRD-RRN.
022000 1210-LOAD-LOOP.
022100     ADD 1 TO WS-PRD-RRN.
022200     READ PRODUCT-MASTER INTO PRODUCT-RECORD
022300         INVALID KEY
022400             GO TO 1200-EXIT
022500     END-READ.
022600     ADD 1 TO WS-PRD-TABLE-COUNT.
022700     SET WS-PRD-IDX TO WS-PRD-TABLE-COUNT.
022800     MOVE PRD-PRODUCT-ID TO WS-PRD-TBL-ID (WS-PRD-IDX).
022900     MOVE WS-PRD-RRN TO WS-PRD-TBL-RRN (WS-PRD-IDX).
023000     GO TO 1210-LOAD-LOOP.
023100 1200-EXIT.
023200     EXIT.
023300*================================================================*
023400* 2000 - PROCESS ONE ORDER (HEADER PLUS ITS ITEM LINES)          *
023500*================================================================*
023600 2000-PROCESS-ORDER.
023700     MOVE 'N' TO WS-VALID-SW.
023800     PERFORM 2010-VALIDATE-ORDER THRU 2010-EXIT.
023900     IF WS-RECORD-INVALID
024000         PERFORM 2050-SKIP-ITEM-LINES THRU 2050-EXIT
024100         PERFORM 2080-WRITE-ORDER-REJECT THRU 2080-EXIT
024200     ELSE
024300         MOVE ORD-ORDER-DATE TO WS-CUR-BUS-DATE
024400         MOVE 'PENDING   ' TO ORD-ORDER-STATUS
024500         PERFORM 2100-POST-ORDER-ITEMS THRU 2100-EXIT
024600             VARYING WS-ITEM-SUB FROM 1 BY 1
024700             UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT
024800         IF ORD-REFUNDED-YES
024900             PERFORM 2300-POST-REFUND THRU 2300-EXIT
025000         END-IF
025100         PERFORM 2200-ACCUM-CONTROL-TOTALS THRU 2200-EXIT
025200     END-IF.
025300     PERFORM 1150-READ-ORDER-HDR THRU 1150-EXIT.
025400 2000-EXIT.
025500     EXIT.
025600*================================================================*
025700* 2010 - VALIDATE ORDER (ITEM-COUNT > 0, TOTAL-AMT PRESENT)      *
025800*================================================================*
025900 2010-VALIDATE-ORDER.
026000     MOVE 'Y' TO WS-VALID-SW.
026100     IF ORD-ITEM-COUNT = ZERO
026200         MOVE 'N' TO WS-VALID-SW
026300         MOVE 'ITEM-COUNT MUST BE GREATER THAN ZERO' TO OR-REASON
026400     END-IF.
026500     MOVE ORD-TOTAL-AMT TO WS-EDIT-TOTAL-AMT.
026600     IF WS-EDIT-TOTAL-AMT NOT NUMERIC
026700         MOVE 'N' TO WS-VALID-SW
026800         MOVE 'TOTAL-AMT NOT PRESENT OR NOT NUMERIC' TO OR-REASON
026900     END-IF.
027000 2010-EXIT.
027100     EXIT.
027200*================================================================*
027300* 2050 - SKIP THE ITEM LINES OF A REJECTED ORDER                 *
027400*================================================================*
027500 2050-SKIP-ITEM-LINES.
027600     PERFORM 1150-READ-ORDER-HDR THRU 1150-EXIT
027700         VARYING WS-ITEM-SUB FROM 1 BY 1
027800         UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT
027900            OR WS-ORDERIN-EOF.
028000 2050-EXIT.
028100     EXIT.
028200*================================================================*
028300* 2080 - WRITE A REJECT LINE FOR AN ORDER FAILING VALIDATION     *
028400*================================================================*
028500 2080-WRITE-ORDER-REJECT.
028600     MOVE ORD-ORDER-ID TO OR-ORDER-ID.
028700     WRITE ORDREJ-IO-AREA FROM RL-ORDER-REJECT.
028800 2080-EXIT.
028900     EXIT.
029000*================================================================*
029100* 2100 - POST ONE ITEM LINE - DEPLETE PRODUCT-MASTER STOCK       *
029200*================================================================*
029300 2100-POST-ORDER-ITEMS.
029400     PERFORM 1150-READ-ORDER-HDR THRU 1150-EXIT.
029500     MOVE ORD-IO-AREA TO ORDER-ITEM-RECORD.
029600     PERFORM 2110-FIND-PRODUCT-RRN THRU 2110-EXIT.
029700     IF WS-PRD-FOUND
029800         MOVE WS-PRD-TBL-RRN (WS-PRD-SEARCH-IDX) TO WS-PRD-RRN
029900         READ PRODUCT-MASTER INTO PRODUCT-RECORD
030000             INVALID KEY
030100                 MOVE 'N' TO WS-PRD-FOUND-SW
030200         END-READ
030300         IF WS-PRD-FOUND
030400             SUBTRACT ITM-QUANTITY FROM PRD-STOCK-QTY
030500             REWRITE PRD-IO-AREA FROM PRODUCT-RECORD
030600         END-IF
030700     END-IF.
030800 2100-EXIT.
030900     EXIT.
031000*================================================================*
031100* 2110 - LINEAR SEARCH OF THE PRODUCT KEY/RRN TABLE              *
031200*================================================================*
031300 2110-FIND-PRODUCT-RRN.
031400     MOVE 'N' TO WS-PRD-FOUND-SW.
031500     SET WS-PRD-IDX TO 1.
031600     SEARCH WS-PRD-KEY-ENTRY
031700         AT END
031800             MOVE 'N' TO WS-PRD-FOUND-SW
031900         WHEN WS-PRD-TBL-ID (WS-PRD-IDX) = ITM-PRODUCT-ID
032000             MOVE 'Y' TO WS-PRD-FOUND-SW
032100             SET WS-PRD-SEARCH-IDX TO WS-PRD-IDX
032200     END-SEARCH.
032300 2110-EXIT.
032400     EXIT.
032500*================================================================*
032600* 2200 - ACCUMULATE THE DAILY CONTROL TOTALS FOR THIS ORDER      *
032700*================================================================*
032800 2200-ACCUM-CONTROL-TOTALS.
032900     ADD 1 TO WS-TOTAL-ORDERS.
033000     ADD ORD-TOTAL-AMT TO WS-TOTAL-REVENUE.
033100     EVALUATE TRUE
033200         WHEN ORD-STAT-COMPLETED
033300             ADD 1 TO WS-COMPLETED-ORDERS
033400         WHEN ORD-STAT-PENDING OR ORD-STAT-PROCESSING
033500             ADD 1 TO WS-PENDING-ORDERS
033600         WHEN ORD-STAT-CANCELLED
033700             ADD 1 TO WS-CANCELLED-ORDERS
033800         WHEN ORD-STAT-REFUNDED
033900             ADD 1 TO WS-REFUNDED-ORDERS
034000     END-EVALUATE.
034100 2200-EXIT.
034200     EXIT.
034300*================================================================*
034400* 2300 - REVERSE INVENTORY DEPLETION FOR A REFUNDED ORDER        *
034500*================================================================*
034600 2300-POST-REFUND.
034650     MOVE 'REFUNDED  ' TO ORD-ORDER-STATUS.
034700     MOVE 'Y' TO ORD-IS-REFUNDED.
034800     PERFORM 2310-REVERSE-ITEM THRU 2310-EXIT
034900         VARYING WS-ITEM-SUB FROM 1 BY 1
035000         UNTIL WS-ITEM-SUB > ORD-ITEM-COUNT.
035100 2300-EXIT.
035200     EXIT.
035300*================================================================*
035400* 2310 - ADD ONE ITEM'S QUANTITY BACK ONTO PRODUCT-MASTER        *
035500*================================================================*
035600 2310-REVERSE-ITEM.
035700     PERFORM 2110-FIND-PRODUCT-RRN THRU 2110-EXIT.
035800     IF WS-PRD-FOUND
035900         MOVE WS-PRD-TBL-RRN (WS-PRD-SEARCH-IDX) TO WS-PRD-RRN
036000         READ PRODUCT-MASTER INTO PRODUCT-RECORD
036100             INVALID KEY
036200                 MOVE 'N' TO WS-PRD-FOUND-SW
036300         END-READ
036400         IF WS-PRD-FOUND
036500             ADD ITM-QUANTITY TO PRD-STOCK-QTY
036600             REWRITE PRD-IO-AREA FROM PRODUCT-RECORD
036700         END-IF
036800     END-IF.
036900 2310-EXIT.
037000     EXIT.
037100*================================================================*
037200* 2900 - COMPUTE AVERAGE-ORDER-VALUE AND WRITE THE SUMMARY LINE  *
037300*================================================================*
037400 2900-WRITE-DAILY-SUMMARY.
037500     MOVE ZERO TO WS-AVERAGE-ORDER-VALUE.
037600     IF WS-TOTAL-ORDERS NOT = ZERO
037700         COMPUTE WS-AVERAGE-ORDER-VALUE ROUNDED =
037800             WS-TOTAL-REVENUE / WS-TOTAL-ORDERS
037900     END-IF.
038000     MOVE WS-CUR-BUS-DATE TO DS-BUSINESS-DATE.
038100     MOVE WS-TOTAL-ORDERS TO DS-TOTAL-ORDERS.
038200     MOVE WS-COMPLETED-ORDERS TO DS-COMPLETED-ORDERS.
038300     MOVE WS-PENDING-ORDERS TO DS-PENDING-ORDERS.
038400     MOVE WS-CANCELLED-ORDERS TO DS-CANCELLED-ORDERS.
038500     MOVE WS-REFUNDED-ORDERS TO DS-REFUNDED-ORDERS.
038600     MOVE WS-TOTAL-REVENUE TO DS-TOTAL-REVENUE.
038700     MOVE WS-AVERAGE-ORDER-VALUE TO DS-AVERAGE-ORDER-VALUE.
038800     WRITE DLYSUM-IO-AREA FROM RL-DAILY-SUMMARY.
038900 2900-EXIT.
039000     EXIT.
039100*================================================================*
039200* 9000 - CLOSE FILES AND END THE RUN                             *
039300*================================================================*
039400 9000-TERMINATE.
039500     CLOSE ORDERS-IN.
039600     CLOSE PRODUCT-MASTER.
039700     CLOSE DAILY-SUMMARY-OUT.
039800     CLOSE ORDER-REJECT-OUT.
039900 9000-EXIT.
040000     EXIT.
040100*================================================================*
040200* 9900 - WRITE A FATAL FILE-STATUS ERROR TO THE JOB LOG          *
040300*================================================================*
040400 9900-WRITE-ERROR-MESSAGE.
040500     MOVE 'FCS01ORD' TO EM-PROGRAM.
040600     DISPLAY 'FCS01ORD - ' EM-DETAIL.
040700 9900-EXIT.
040800     EXIT.
