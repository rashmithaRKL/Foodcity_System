000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C1                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Order Header / Order Item Record Layout     *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C1                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Layout of the ORDERS-IN file. Each order is one           *
002000*      ORDER-HDR-RECORD followed immediately by ORD-ITEM-COUNT   *
002100*      ORDER-ITEM-RECORDs - there is no order key stamped on the *
002200*      item lines, so the two record shapes are carried as       *
002300*      REDEFINES of one 95-byte line buffer and the reading      *
002400*      program tells them apart by position in the stream, not  *
002500*      by content.                                               *
002600*----------------------------------------------------------------*
002700*                                                                *
002800* CHANGE ACTIVITY :                                              *
002900*      $MOD(FCS01C1),COMP(BATCH),PROD(RETAIL  ):                 *
003000*                                                                *
003100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200*   $D0= CR4002 310 881003 RJH     : BASE - ORDER RECORD LAYOUT   CR4002
003300*   $D1= CR4610 310 920511 LNK     : ADD IS-REFUNDED INDICATOR    CR4610
003400*   $D2= CR5290 310 990226 LNK     : Y2K - ORDER-DATE 4-DIGIT YR  CR5290
003450*   $D3= CR5515 310 001014 LNK     : DROP 4-BYTE FILLER, RECORD   CR5515
003460*        WAS ALREADY 95 BYTES W/O IT - DO NOT WIDEN, FD/IO-AREA   CR5515
003470*        AGREE AT 95 IN FCS01ORD/FCS01CUS/FCS01RPT                CR5515
003500*                                                                *
003600******************************************************************
003700*    ORDER HEADER RECORD - ONE PER ORDER                          *
003800*----------------------------------------------------------------*
003900 01  ORDER-HDR-RECORD.
004000     03  ORD-ORDER-ID            PIC X(10).
004100     03  ORD-CUSTOMER-ID         PIC X(10).
004200     03  ORD-CASHIER-ID          PIC X(10).
004300     03  ORD-ORDER-DATE          PIC X(08).
004400     03  ORD-ORDER-DATE-R REDEFINES ORD-ORDER-DATE.
004500         05  ORD-ORDER-CCYY      PIC 9(04).
004600         05  ORD-ORDER-MM        PIC 9(02).
004700         05  ORD-ORDER-DD        PIC 9(02).
004800     03  ORD-ORDER-STATUS        PIC X(10).
004900         88  ORD-STAT-PENDING             VALUE 'PENDING   '.
005000         88  ORD-STAT-PROCESSING          VALUE 'PROCESSING'.
005100         88  ORD-STAT-COMPLETED           VALUE 'COMPLETED '.
005200         88  ORD-STAT-CANCELLED           VALUE 'CANCELLED '.
005300         88  ORD-STAT-REFUNDED            VALUE 'REFUNDED  '.
005400     03  ORD-PAYMENT-METHOD      PIC X(14).
005500     03  ORD-PAYMENT-STATUS      PIC X(09).
005600     03  ORD-SUBTOTAL-AMT        PIC S9(07)V99 COMP-3.
005700     03  ORD-TAX-AMT             PIC S9(07)V99 COMP-3.
005800     03  ORD-DISCOUNT-AMT        PIC S9(07)V99 COMP-3.
005900     03  ORD-TOTAL-AMT           PIC S9(07)V99 COMP-3.
006000     03  ORD-IS-REFUNDED         PIC X(01).
006100         88  ORD-REFUNDED-YES             VALUE 'Y'.
006200         88  ORD-REFUNDED-NO              VALUE 'N'.
006300     03  ORD-ITEM-COUNT          PIC 9(03).
006500*----------------------------------------------------------------*
006600*    ORDER ITEM RECORD - ORD-ITEM-COUNT OF THESE FOLLOW EACH      *
006700*    ORDER-HDR-RECORD - REDEFINES THE SAME 95-BYTE LINE BUFFER    *
006800*----------------------------------------------------------------*
006900 01  ORDER-ITEM-RECORD REDEFINES ORDER-HDR-RECORD.
007000     03  ITM-PRODUCT-ID          PIC X(10).
007100     03  ITM-QUANTITY            PIC 9(05).
007200     03  ITM-UNIT-PRICE          PIC S9(05)V99 COMP-3.
007300     03  ITM-DISCOUNT-PER-UNIT   PIC S9(05)V99 COMP-3.
007400     03  ITM-TOTAL-PRICE         PIC S9(07)V99 COMP-3.
007500     03  FILLER                  PIC X(67).
