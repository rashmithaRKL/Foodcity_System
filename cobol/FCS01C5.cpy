000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FCS01C5                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = FoodCity Retail Batch Suite -               *
000600*                    Employee Attendance / Leave / Performance   *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of FoodCity Data Processing                          *
001000*                                                                *
001100*  FCS-BATCH             FCS01C5                                 *
001200*                                                                *
001300*  (C) FoodCity Retail Group 1988, 1999                          *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 3.1.0                                                 *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      Fixed 27-byte ATTENDANCE-IN layout plus the LEAVE-IN and  *
002000*      PERFRATE-IN transaction layouts merged against it during  *
002100*      the nightly employee roll-up step.                        *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*      $MOD(FCS01C5),COMP(BATCH),PROD(RETAIL  ):                 *
002600*                                                                *
002700*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002800*   $D0= CR4006 310 881031 RJH     : BASE - ATTENDANCE LAYOUT     CR4006
002900*   $D1= CR5001 310 960205 LNK     : ADD LEAVE/PERFORMANCE RECS   CR5001
002950*   $D2= CR5520 310 001015 LNK     : DROP 3-BYTE FILLER, RECORD   CR5520
002960*        WAS ALREADY 27 BYTES W/O IT - DO NOT WIDEN, ATTENDANCE-  CR5520
002970*        IN IS FIXED 27 PER SPEC AND THIS COPYBOOK'S OWN FUNCTION CR5520
003000*                                                                *
003100******************************************************************
003200 01  EMPLOYEE-ATTENDANCE-RECORD.
003300     03  ATT-EMPLOYEE-ID         PIC X(10).
003400     03  ATT-ATTENDANCE-DATE     PIC X(08).
003500     03  ATT-ATTENDANCE-DATE-R REDEFINES ATT-ATTENDANCE-DATE.
003600         05  ATT-CCYY            PIC 9(04).
003700         05  ATT-MM              PIC 9(02).
003800         05  ATT-DD              PIC 9(02).
003900     03  ATT-ATTENDANCE-STATUS   PIC X(09).
004000         88  ATT-STAT-PRESENT             VALUE 'PRESENT  '.
004100         88  ATT-STAT-ABSENT              VALUE 'ABSENT   '.
004200         88  ATT-STAT-LATE                VALUE 'LATE     '.
004300         88  ATT-STAT-HALF-DAY            VALUE 'HALF_DAY '.
004400         88  ATT-STAT-ON-LEAVE            VALUE 'ON_LEAVE '.
004500*----------------------------------------------------------------*
004600*    LEAVE TRANSACTION - COUNTED FOR A PERIOD ONLY WHEN FULLY     *
004700*    CONTAINED WITHIN THE PERIOD START/END (SEE FCS01EMP)         *
004800*----------------------------------------------------------------*
004900 01  LEAVE-RECORD.
005000     03  LVE-EMPLOYEE-ID         PIC X(10).
005100     03  LVE-LEAVE-TYPE          PIC X(09).
005200         88  LVE-TYPE-ANNUAL              VALUE 'ANNUAL   '.
005300         88  LVE-TYPE-SICK                VALUE 'SICK     '.
005400         88  LVE-TYPE-CASUAL              VALUE 'CASUAL   '.
005500         88  LVE-TYPE-MATERNITY           VALUE 'MATERNITY'.
005600         88  LVE-TYPE-PATERNITY           VALUE 'PATERNITY'.
005700         88  LVE-TYPE-UNPAID              VALUE 'UNPAID   '.
005800     03  LVE-START-DATE          PIC X(08).
005900     03  LVE-END-DATE            PIC X(08).
005950     03  FILLER                  PIC X(05).
006000*----------------------------------------------------------------*
006100*    PERFORMANCE REVIEW RATING - ONE PER REVIEW EVENT             *
006200*----------------------------------------------------------------*
006300 01  PERFRATE-RECORD.
006400     03  PRF-EMPLOYEE-ID         PIC X(10).
006500     03  PRF-REVIEW-DATE         PIC X(08).
006600     03  PRF-RATING              PIC 9(02).
006700     03  FILLER                  PIC X(05).
